000100 IDENTIFICATION DIVISION.
000110     PROGRAM-ID.          LNORG01.
000120     AUTHOR.              R J LINDQUIST.
000130     INSTALLATION.        LOAN SERVICING DIVISION.
000140     DATE-WRITTEN.        02/03/87.
000150     DATE-COMPILED.
000160     SECURITY.            UNCLASSIFIED - INTERNAL USE ONLY.
000170
000180*****************************************************************
000190*                                                               *
000200*   L N O R G 0 1   --   LOAN PORTFOLIO ORGANIZER BATCH         *
000210*                                                               *
000220*   READS THE LOAN PORTFOLIO MASTER AND, FOR EACH LOAN,         *
000230*   COMPUTES THE MONTHLY PAYMENT, TOTAL INTEREST AND COST, THE  *
000240*   FULL AMORTIZATION SCHEDULE, REMAINING BALANCE AS OF THE     *
000250*   ELAPSED MONTHS ON FILE, INTEREST SAVINGS FROM AN EXTRA       *
000260*   MONTHLY PAYMENT, AND THE MORTGAGE/AUTO TYPE-SPECIFIC         *
000270*   METRICS.  WRITES A SUMMARY RECORD AND FULL AMORTIZATION      *
000280*   SCHEDULE PER LOAN, AND PRINTS A DETAIL/COMPARISON/CONTROL-   *
000290*   BREAK REPORT.                                                *
000300*                                                               *
000310*****************************************************************
000320*
000330* CHANGE LOG
000340*   02/03/87  RJL   ORIGINAL PROGRAM - PERSONAL LOANS ONLY.
000350*   02/10/87  RJL   CORRECTED ROUNDING ON FINAL AMORTIZATION
000360*                   MONTH - BALANCE WAS LEFT A PENNY SHORT.
000370*   11/20/90  TDK   ADDED MORTGAGE AND AUTO LOAN TYPES, LTV,
000380*                   PMI, EQUITY, DEPRECIATION, REQUEST #4417.
000390*   11/28/90  TDK   ESCROW AMOUNT NOW ADDED TO TOTAL MONTHLY
000400*                   PAYMENT ONLY WHEN ESCROW-FLAG IS Y.
000410*   08/09/94  TDK   ADDED 3-SLOT TYPE TOTAL TABLE SO CONTROL
000420*                   BREAK SUBTOTALS STILL PRINT CORRECTLY IF
000430*                   THE MASTER ARRIVES OUT OF TYPE SEQUENCE.
000440*                   REQUEST #5186.
000450*   08/15/94  TDK   ADDED EXTRA-PAYMENT SAVINGS CALCULATION.
000460*   01/05/99  MSP   Y2K - REPLACED 2-DIGIT DATE HEADING MATH
000470*                   WITH WINDOWED CENTURY LOGIC.  REQUEST #6002.
000480*   06/02/99  MSP   ADDED TERM/RATE COMPARISON REPORT SECTION
000490*                   AND THE LOAN-HOLD-TABLE BUFFER IT READS.
000500*                   REQUEST #6140.
000510*   04/17/01  PJH   ADDED SCHEDULE CROSS-FOOT AUDIT USING THE
000520*                   MONTHS-TO-PAYOFF SIMULATION IN LNCALC.
000530*   03/11/03  PJH   RECORD LENGTH OF LOAN-MASTER REVISED, SEE
000540*                   LNMSTREC CHANGE LOG.  NO LOGIC CHANGE HERE.
000550*   02/19/04  PJH   SIGNED COST-COMPARE DIRECTION LABEL, DROPPED
000560*                   DEAD H-LOAN-TYPE HOLD FIELD (SEE LNWORK),
000570*                   PULLED W-AUDIT-DIFF TO A 77-LEVEL, ADDED
000580*                   LOAN START DATE TO THE DETAIL LINE.  REQUEST
000590*                   #6201.
000600*
000610* --------------------------------------------------------------
000620* A NOTE ON HOW TO READ THIS CHANGE LOG - ENTRIES ARE IN DATE
000630* ORDER, OLDEST FIRST, AND EACH ONE NAMES THE REQUEST NUMBER IT
000640* CAME IN UNDER WHERE ONE WAS OPENED.  A HANDFUL OF HOUSEKEEPING
000650* ENTRIES (FILLER PADDING, SHOP-STANDARD CLEANUP) HAVE NO REQUEST
000660* NUMBER BECAUSE THEY WERE DONE ON THE PROGRAMMER'S OWN INITIATIVE
000670* DURING UNRELATED WORK RATHER THAN AGAINST A FORMAL TICKET.  IF
000680* YOU ARE TRACING A BUG BACK THROUGH HISTORY, THE REQUEST NUMBER
000690* IS THE FASTEST WAY TO PULL THE ORIGINAL CHANGE PAPERWORK FROM
000700* THE LOAN SERVICING DIVISION'S FILES.
000710* --------------------------------------------------------------
000720
000730     ENVIRONMENT DIVISION.
000740     CONFIGURATION SECTION.
000750     SPECIAL-NAMES.
000760         C01 IS TOP-OF-FORM.
000770
000780     INPUT-OUTPUT SECTION.
000790     FILE-CONTROL.
000800
000810         SELECT LOAN-MASTER-FILE
000820                  ASSIGN TO LNMASTER
000830                  ORGANIZATION IS LINE SEQUENTIAL.
000840
000850*    THE MASTER ARRIVES AS A FLAT LINE-SEQUENTIAL EXTRACT FROM THE
000860*    OVERNIGHT LOAN SERVICING DATABASE PULL, NOT DIRECTLY OFF THE
000870*    ONLINE FILES - SEE THE NOTE AT 0000-LNORG01 IN THE PROCEDURE
000880*    DIVISION FOR WHY THAT MATTERS TO THE CONTROL BREAK LOGIC.
000890
000900         SELECT LOAN-SUMMARY-FILE
000910                  ASSIGN TO LNSUMRY
000920                  ORGANIZATION IS LINE SEQUENTIAL.
000930
000940*    THE SUMMARY OUTPUT IS PICKED UP BY A SEPARATE DOWNSTREAM JOB,
000950*    NOT PART OF THIS RUN, THAT LOADS IT INTO THE MONTH-END LOAN
000960*    SERVICING SUMMARY REPORTING DATABASE - LNORG01 NEVER READS
000970*    THIS FILE BACK ONCE IT IS WRITTEN.
000980
000990         SELECT LOAN-AMORT-FILE
001000                  ASSIGN TO LNAMORT
001010                  ORGANIZATION IS LINE SEQUENTIAL.
001020
001030*    ONE RECORD PER MONTH OF EVERY LOAN'S LIFE - SEE THE NOTE AT
001040*    2300-BUILD-SCHEDULE FOR THE VOLUME THIS GENERATES ON A LARGE
001050*    PORTFOLIO CARRYING LONG MORTGAGE TERMS.
001060
001070         SELECT LOAN-REPORT-FILE
001080                  ASSIGN TO LNRPT
001090                  ORGANIZATION IS RECORD SEQUENTIAL.
001100
001110*    RECORD SEQUENTIAL, NOT LINE SEQUENTIAL, BECAUSE THIS IS THE
001120*    ACTUAL PRINT FILE - IT CARRIES THE LINAGE/FOOTING CONTROL
001130*    THIS SYSTEM USES TO DRIVE PAGE BREAKS, WHICH A LINE-
001140*    SEQUENTIAL ASSIGNMENT WOULD NOT HONOR ON THIS SHOP'S
001150*    PRINTERS.
001160
001170     DATA DIVISION.
001180     FILE SECTION.
001190
001200*    106-CHARACTER FIXED MASTER RECORD - SEE LNMSTREC FOR THE FULL
001210*    LAYOUT AND ITS OWN CHANGE LOG.  THIS FD ONLY ESTABLISHES THE
001220*    RECORD LENGTH AND LABEL HANDLING; THE FIELDS THEMSELVES LIVE
001230*    IN THE COPYBOOK SO ANY OTHER PROGRAM NEEDING THE SAME MASTER
001240*    CAN SHARE THE SAME LAYOUT.
001250     FD  LOAN-MASTER-FILE
001260         LABEL RECORD IS STANDARD
001270         RECORD CONTAINS 106 CHARACTERS
001280         DATA RECORD IS LN-MASTER-REC.
001290     COPY LNMSTREC.
001300
001310*    150-CHARACTER SUMMARY RECORD, ONE PER VALID LOAN - WIDER THAN
001320*    THE MASTER BECAUSE IT CARRIES BOTH THE ORIGINAL MASTER FIELDS
001330*    AND EVERY COMPUTED RESULT (PAYMENT, TOTAL INTEREST, TOTAL
001340*    COST, REMAINING BALANCE, TYPE-SPECIFIC METRICS) SO DOWNSTREAM
001350*    READERS NEVER RECOMPUTE ANYTHING.
001360
001370     FD  LOAN-SUMMARY-FILE
001380         LABEL RECORD IS STANDARD
001390         RECORD CONTAINS 150 CHARACTERS
001400         DATA RECORD IS LN-SUMMARY-REC.
001410     COPY LNSUMREC.
001420
001430*    80-CHARACTER AMORTIZATION RECORD, ONE PER MONTH PER LOAN -
001440*    KEPT NARROW SINCE IT IS WRITTEN SO MANY TIMES PER RUN.  SEE
001450*    LNAMTREC FOR THE FIELD LAYOUT.
001460
001470     FD  LOAN-AMORT-FILE
001480         LABEL RECORD IS STANDARD
001490         RECORD CONTAINS 80 CHARACTERS
001500         DATA RECORD IS LN-AMORT-REC.
001510     COPY LNAMTREC.
001520
001530*    132-CHARACTER PRINT RECORD - STANDARD WIDE-CARRIAGE LINE
001540*    PRINTER WIDTH.  LINAGE IS 60 WITH FOOTING AT 55 LEAVES FIVE
001550*    LINES OF FOOTING MARGIN BEFORE THE BOTTOM OF THE FORM, WHICH
001560*    IS WHY EVERY "AFTER ADVANCING ... AT EOP" CLAUSE DOWN IN THE
001570*    PROCEDURE DIVISION CAN COUNT ON THE HEADING PARAGRAPH GETTING
001580*    ITS CHANCE TO RUN BEFORE THE PHYSICAL PAGE RUNS OUT.
001590
001600     FD  LOAN-REPORT-FILE
001610         LABEL RECORD IS OMITTED
001620         RECORD CONTAINS 132 CHARACTERS
001630         LINAGE IS 60 WITH FOOTING AT 55
001640         DATA RECORD IS PRTLINE.
001650
001660*    PRTLINE IS THE GENERIC 132-BYTE CARRIER RECORD - EVERY REPORT
001670*    LINE LAYOUT DEFINED LATER IN WORKING-STORAGE (COMPANY-TITLE,
001680*    DETAIL-LINE-1, AMORT-DETAIL-LINE, AND SO ON) IS MOVED INTO OR
001690*    OUT OF PRTLINE VIA "WRITE PRTLINE FROM xxxx" RATHER THAN
001700*    BEING ITS OWN FD RECORD - THAT WAY THE FD NEVER CHANGES WHEN
001710*    A NEW REPORT LINE LAYOUT IS ADDED.
001720
001730 01  PRTLINE                         PIC X(132).
001740
001750     WORKING-STORAGE SECTION.
001760     COPY LNWORK.
001770
001780* --------------------------------------------------------------
001790* REPORT HEADING LINES.
001800* --------------------------------------------------------------
001810 01  COMPANY-TITLE.
001820     05  FILLER               PIC X(6)    VALUE 'DATE:'.
001830     05  O-MONTH              PIC 99.
001840     05  FILLER               PIC X       VALUE '/'.
001850     05  O-DAY                PIC 99.
001860     05  FILLER               PIC X       VALUE '/'.
001870     05  O-YEAR               PIC 9(4).
001880     05  FILLER               PIC X(38)   VALUE SPACES.
001890     05  FILLER               PIC X(30)   VALUE
001900             'LOAN PORTFOLIO ORGANIZER BATCH'.
001910     05  FILLER               PIC X(40)   VALUE SPACES.
001920     05  FILLER               PIC X(6)    VALUE 'PAGE:'.
001930     05  O-PCTR               PIC Z9.
001940
001950*    DIVISION-TITLE NAMES THE PROGRAM AND THE OWNING DIVISION ON
001960*    EVERY PAGE - THIS SHOP'S STANDARD SECOND HEADING LINE, THE
001970*    SAME SHAPE USED ACROSS THE LOAN SERVICING DIVISION'S OTHER
001980*    BATCH REPORTS SO AN OPERATOR FLIPPING THROUGH A STACK OF
001990*    PRINTOUTS CAN TELL AT A GLANCE WHICH JOB PRODUCED WHICH PAGE.
002000
002010 01  DIVISION-TITLE.
002020     05  FILLER               PIC X(8)    VALUE 'LNORG01'.
002030     05  FILLER               PIC X(51)   VALUE SPACES.
002040     05  FILLER               PIC X(22)   VALUE
002050             'LOAN SERVICING DIV.'.
002060     05  FILLER               PIC X(51)   VALUE SPACES.
002070
002080*    REPORT-TITLE IS JUST THE CENTERED REPORT NAME - THERE IS NO
002090*    RUN-PARAMETER OR SELECTION-CRITERIA LINE HERE BECAUSE THIS
002100*    JOB HAS NO SELECTION PARAMETERS; IT ALWAYS PROCESSES THE
002110*    ENTIRE MASTER FROM TOP TO BOTTOM.
002120
002130 01  REPORT-TITLE.
002140     05  FILLER               PIC X(55)   VALUE SPACES.
002150     05  FILLER               PIC X(22)   VALUE 'LOAN DETAIL REPORT'.
002160     05  FILLER               PIC X(55)   VALUE SPACES.
002170
002180* --------------------------------------------------------------
002190* PER-LOAN DETAIL BLOCK LINES.
002200* --------------------------------------------------------------
002210*    DETAIL-LINE-1 CARRIES THE LOAN IDENTIFYING INFORMATION -
002220*    ID, NAME, TYPE AND START DATE.  O1-LOAN-TYPE IS 11 CHARACTERS
002230*    WIDE TO HOLD THE LONGEST SPELLED-OUT TYPE WORD ("MORTGAGE"
002240*    PLUS PADDING), EVEN THOUGH THE MASTER ITSELF ONLY CARRIES A
002250*    SINGLE-CHARACTER CODE - SEE 2710-PRINT-DETAIL FOR THE
002260*    TRANSLATION.  O1-START-DATE WAS ADDED 02/19/04 (REQUEST
002270*    #6201) - BEFORE THAT THE LOAN'S START DATE WAS CARRIED ON
002280*    THE MASTER BUT NEVER ONCE PRINTED ANYWHERE ON THIS REPORT.
002290
002300 01  DETAIL-LINE-1.
002310     05  FILLER               PIC X(3)    VALUE SPACES.
002320     05  FILLER               PIC X(9)    VALUE 'LOAN ID:'.
002330     05  O1-LOAN-ID           PIC X(8).
002340     05  FILLER               PIC X(3)    VALUE SPACES.
002350     05  FILLER               PIC X(6)    VALUE 'NAME:'.
002360     05  O1-LOAN-NAME         PIC X(20).
002370     05  FILLER               PIC X(3)    VALUE SPACES.
002380     05  FILLER               PIC X(6)    VALUE 'TYPE:'.
002390     05  O1-LOAN-TYPE         PIC X(11).
002400     05  FILLER               PIC X(3)    VALUE SPACES.
002410     05  FILLER               PIC X(6)    VALUE 'START:'.
002420     05  O1-START-DATE        PIC X(10).
002430     05  FILLER               PIC X(44)   VALUE SPACES.
002440
002450*    DETAIL-LINE-2 IS THE ORIGINAL LOAN TERMS AS WRITTEN -
002460*    PRINCIPAL, RATE AND TERM, STRAIGHT OFF THE MASTER (THROUGH
002470*    THE FORMATTING UTILITY).  NONE OF THESE THREE FIELDS ARE
002480*    EVER RECOMPUTED - THEY ARE EXACTLY WHAT WAS ON THE MASTER
002490*    RECORD THAT CAME IN, EVEN IF 2110-DEFAULT-RATE SUBSTITUTED
002500*    A RATE BECAUSE THE MASTER'S RATE FIELD WAS ZERO.
002510
002520 01  DETAIL-LINE-2.
002530     05  FILLER               PIC X(3)    VALUE SPACES.
002540     05  FILLER               PIC X(11)   VALUE 'PRINCIPAL:'.
002550     05  O2-PRINCIPAL         PIC $Z,ZZZ,ZZ9.99.
002560     05  FILLER               PIC X(3)    VALUE SPACES.
002570     05  FILLER               PIC X(6)    VALUE 'RATE:'.
002580     05  O2-RATE              PIC ZZ9.99.
002590     05  FILLER               PIC X       VALUE '%'.
002600     05  FILLER               PIC X(3)    VALUE SPACES.
002610     05  FILLER               PIC X(6)    VALUE 'TERM:'.
002620     05  O2-TERM              PIC ZZ9.
002630     05  FILLER               PIC X(8)    VALUE ' MONTHS'.
002640     05  FILLER               PIC X(69)   VALUE SPACES.
002650
002660*    DETAIL-LINE-3 IS WHERE THE LOAN CALCULATOR'S RESULTS SHOW
002670*    UP - MONTHLY PAYMENT, TOTAL INTEREST, AND TOTAL COST.  NOTE
002680*    O3-TOT-COST IS EDITED WITH AN EXTRA DIGIT OF WIDTH OVER THE
002690*    OTHER TWO FIELDS ON THIS LINE - A LONG MORTGAGE'S LIFETIME
002700*    COST RUNS HIGHER THAN ITS MONTHLY PAYMENT OR EVEN ITS TOTAL
002710*    INTEREST EVER WILL, SO THE PICTURE HAS TO BE WIDER TO AVOID
002720*    TRUNCATING A LARGE LOAN'S FIGURE ON THE PRINTED PAGE.
002730
002740 01  DETAIL-LINE-3.
002750     05  FILLER               PIC X(3)    VALUE SPACES.
002760     05  FILLER               PIC X(17)   VALUE 'MONTHLY PAYMENT:'.
002770     05  O3-MO-PMT            PIC $Z,ZZZ,ZZ9.99.
002780     05  FILLER               PIC X(3)    VALUE SPACES.
002790     05  FILLER               PIC X(16)   VALUE 'TOTAL INTEREST:'.
002800     05  O3-TOT-INT           PIC $Z,ZZZ,ZZ9.99.
002810     05  FILLER               PIC X(3)    VALUE SPACES.
002820     05  FILLER               PIC X(12)   VALUE 'TOTAL COST:'.
002830     05  O3-TOT-COST          PIC $ZZ,ZZZ,ZZZ,ZZ9.99.
002840     05  FILLER               PIC X(34)    VALUE SPACES.
002850
002860*    DETAIL-LINE-4 SHOWS WHERE THE LOAN STANDS TODAY - REMAINING
002870*    BALANCE AS OF THE MASTER'S I-MONTHS-ELAPSED, AND WHAT THE
002880*    BORROWER WOULD SAVE IN INTEREST BY PAYING I-EXTRA-PAYMENT
002890*    MORE EACH MONTH (ZERO IF THE MASTER CARRIES NO EXTRA-PAYMENT
002900*    FIGURE FOR THIS LOAN).
002910
002920 01  DETAIL-LINE-4.
002930     05  FILLER               PIC X(3)    VALUE SPACES.
002940     05  FILLER               PIC X(19)   VALUE
002950             'REMAINING BALANCE:'.
002960     05  O4-REMAIN-BAL        PIC $Z,ZZZ,ZZ9.99.
002970     05  FILLER               PIC X(3)    VALUE SPACES.
002980     05  FILLER               PIC X(23)   VALUE
002990             'EXTRA PAYMENT SAVINGS:'.
003000     05  O4-SAVINGS           PIC $Z,ZZZ,ZZ9.99.
003010     05  FILLER               PIC X(58)   VALUE SPACES.
003020
003030*    DETAIL-LINE-5-MTG ONLY PRINTS FOR MORTGAGE LOANS - LTV,
003040*    WHETHER PMI IS REQUIRED, EQUITY, AND THE TOTAL MONTHLY
003050*    PAYMENT INCLUDING ESCROW WHEN THAT APPLIES.  O5M-EQUITY
003060*    CARRIES A TRAILING SIGN (SEE THE PICTURE BELOW) BECAUSE A
003070*    HIGHLY-LEVERAGED MORTGAGE CAN SHOW NEGATIVE EQUITY IF THE
003080*    PRINCIPAL EXCEEDS THE ASSET VALUE - THAT CASE IS RARE BUT
003090*    REAL, SO THE FIELD HAS TO BE ABLE TO SHOW A MINUS SIGN
003100*    RATHER THAN SILENTLY DROP IT THE WAY AN UNSIGNED PICTURE
003110*    WOULD.  SEE THE 02/19/04 CHANGE LOG ENTRY, REQUEST #6201.
003120
003130 01  DETAIL-LINE-5-MTG.
003140     05  FILLER               PIC X(3)    VALUE SPACES.
003150     05  FILLER               PIC X(5)    VALUE 'LTV:'.
003160     05  O5M-LTV              PIC 9.9999.
003170     05  FILLER               PIC X(3)    VALUE SPACES.
003180     05  FILLER               PIC X(14)   VALUE
003190             'PMI REQUIRED:'.
003200     05  O5M-PMI              PIC X.
003210     05  FILLER               PIC X(3)    VALUE SPACES.
003220     05  FILLER               PIC X(8)    VALUE 'EQUITY:'.
003230     05  O5M-EQUITY           PIC $Z,ZZZ,ZZ9.99-.
003240     05  FILLER               PIC X(3)    VALUE SPACES.
003250     05  FILLER               PIC X(12)   VALUE 'TOTAL PMT:'.
003260     05  O5M-TOT-PMT          PIC $Z,ZZZ,ZZ9.99.
003270     05  FILLER               PIC X(47)   VALUE SPACES.
003280
003290*    DETAIL-LINE-5-AUT ONLY PRINTS FOR AUTO LOANS - LTV, CURRENT
003300*    (DEPRECIATED) ASSET VALUE, AND WHETHER THE LOAN IS
003310*    UNDERWATER (REMAINING BALANCE EXCEEDS CURRENT ASSET VALUE).
003320*    THERE IS NO EQUITY OR PMI FIELD ON THIS LINE BECAUSE NEITHER
003330*    CONCEPT APPLIES TO AN AUTO LOAN THE WAY IT DOES TO A
003340*    MORTGAGE - SEE 2650-AUTO-RULES IN THE PROCEDURE DIVISION.
003350
003360 01  DETAIL-LINE-5-AUT.
003370     05  FILLER               PIC X(3)    VALUE SPACES.
003380     05  FILLER               PIC X(5)    VALUE 'LTV:'.
003390     05  O5A-LTV              PIC 9.9999.
003400     05  FILLER               PIC X(3)    VALUE SPACES.
003410     05  FILLER               PIC X(21)   VALUE
003420             'CURRENT ASSET VALUE:'.
003430     05  O5A-CURR-VAL         PIC $Z,ZZZ,ZZ9.99.
003440     05  FILLER               PIC X(3)    VALUE SPACES.
003450     05  FILLER               PIC X(12)   VALUE 'UNDERWATER:'.
003460     05  O5A-UNDR             PIC X.
003470     05  FILLER               PIC X(65)   VALUE SPACES.
003480
003490* --------------------------------------------------------------
003500* FIRST-5-MONTHS AMORTIZATION DETAIL.
003510* --------------------------------------------------------------
003520 01  AMORT-TITLE.
003530     05  FILLER               PIC X(6)    VALUE SPACES.
003540     05  FILLER               PIC X(5)    VALUE 'MONTH'.
003550     05  FILLER               PIC X(5)    VALUE SPACES.
003560     05  FILLER               PIC X(7)    VALUE 'PAYMENT'.
003570     05  FILLER               PIC X(6)    VALUE SPACES.
003580     05  FILLER               PIC X(9)    VALUE 'PRINCIPAL'.
003590     05  FILLER               PIC X(6)    VALUE SPACES.
003600     05  FILLER               PIC X(8)    VALUE 'INTEREST'.
003610     05  FILLER               PIC X(6)    VALUE SPACES.
003620     05  FILLER               PIC X(18)   VALUE
003630             'REMAINING BALANCE'.
003640     05  FILLER               PIC X(56)   VALUE SPACES.
003650
003660*    AMORT-DETAIL-LINE IS THE PRINTED COUNTERPART OF THE
003670*    LNAMTREC OUTPUT RECORD FOR THE FIRST FIVE MONTHS ONLY -
003680*    NARROWER EDIT PICTURES (Z,ZZ9.99 RATHER THAN $Z,ZZZ,ZZ9.99)
003690*    THAN THE DETAIL BLOCK ABOVE BECAUSE A SINGLE MONTH'S
003700*    PAYMENT/PRINCIPAL/INTEREST SPLIT NEVER RUNS AS HIGH AS A
003710*    WHOLE LOAN'S PRINCIPAL OR TOTAL COST.
003720
003730 01  AMORT-DETAIL-LINE.
003740     05  FILLER               PIC X(6)    VALUE SPACES.
003750     05  OA-MONTH             PIC ZZ9.
003760     05  FILLER               PIC X(7)    VALUE SPACES.
003770     05  OA-PAYMENT           PIC $Z,ZZ9.99.
003780     05  FILLER               PIC X(5)    VALUE SPACES.
003790     05  OA-PRINCIPAL         PIC $Z,ZZ9.99.
003800     05  FILLER               PIC X(5)    VALUE SPACES.
003810     05  OA-INTEREST          PIC $Z,ZZ9.99.
003820     05  FILLER               PIC X(5)    VALUE SPACES.
003830     05  OA-REMAIN-BAL        PIC $Z,ZZ9.99.
003840     05  FILLER               PIC X(65)   VALUE SPACES.
003850
003860*    AUDIT-LINE ONLY EVER PRINTS WHEN 2730-AUDIT-SCHEDULE FINDS A
003870*    MISMATCH BETWEEN THE ACTUAL SCHEDULE LENGTH AND THE
003880*    INDEPENDENT MONTHS-TO-PAYOFF SIMULATION - ON A CLEAN RUN
003890*    THIS LINE NEVER APPEARS ON THE REPORT AT ALL.  ADDED 04/17/01
003900*    PJH FOLLOWING THE AUDIT FINDING DESCRIBED AT 2730 BELOW.
003910
003920 01  AUDIT-LINE.
003930     05  FILLER               PIC X(6)    VALUE SPACES.
003940     05  FILLER               PIC X(45)   VALUE
003950             '*** SCHEDULE CROSS-FOOT CHECK DID NOT MATCH -'.
003960     05  FILLER               PIC X(14)   VALUE ' DIFFERENCE:'.
003970     05  OAU-DIFF             PIC $Z,ZZZ,ZZ9.99.
003980     05  FILLER               PIC X(54)   VALUE SPACES.
003990
004000* --------------------------------------------------------------
004010* COMPARISON REPORT LINES.
004020* --------------------------------------------------------------
004030 01  COMPARE-TITLE.
004040     05  FILLER               PIC X(55)   VALUE SPACES.
004050     05  FILLER               PIC X(35)   VALUE
004060             'TERM AND RATE COMPARISON REPORT'.
004070     05  FILLER               PIC X(42)   VALUE SPACES.
004080
004090*    COMPARE-HDR-1 COLUMN ORDER - 36/1%, 36/5%, 60/1%, 60/5%,
004100*    72/1%, 72/5%, OWN RATE - MUST STAY IN LOCKSTEP WITH THE
004110*    CT-IX/CR-IX NESTED PERFORM IN 4300-COMPARE-ROW AND THE
004120*    EVALUATE IN 4310-COMPARE-CELL - A COLUMN REORDER HERE
004130*    WITHOUT A MATCHING CHANGE THERE WOULD MISLABEL EVERY CELL.
004140
004150 01  COMPARE-HDR-1.
004160     05  FILLER               PIC X(10)   VALUE 'LOAN ID'.
004170     05  FILLER               PIC X(6)    VALUE SPACES.
004180     05  FILLER               PIC X(10)   VALUE '36 MO 1%'.
004190     05  FILLER               PIC X(4)    VALUE SPACES.
004200     05  FILLER               PIC X(10)   VALUE '36 MO 5%'.
004210     05  FILLER               PIC X(4)    VALUE SPACES.
004220     05  FILLER               PIC X(10)   VALUE '60 MO 1%'.
004230     05  FILLER               PIC X(4)    VALUE SPACES.
004240     05  FILLER               PIC X(10)   VALUE '60 MO 5%'.
004250     05  FILLER               PIC X(4)    VALUE SPACES.
004260     05  FILLER               PIC X(10)   VALUE '72 MO 1%'.
004270     05  FILLER               PIC X(4)    VALUE SPACES.
004280     05  FILLER               PIC X(10)   VALUE '72 MO 5%'.
004290     05  FILLER               PIC X(4)    VALUE SPACES.
004300     05  FILLER               PIC X(9)    VALUE 'OWN RATE'.
004310     05  FILLER               PIC X(23)   VALUE SPACES.
004320
004330 01  COMPARE-ROW.
004340     05  OC-LOAN-ID           PIC X(10).
004350     05  FILLER               PIC X(6)    VALUE SPACES.
004360     05  OC-PMT-1             PIC Z,ZZ9.99.
004370     05  FILLER               PIC X(3)    VALUE SPACES.
004380     05  OC-PMT-2             PIC Z,ZZ9.99.
004390     05  FILLER               PIC X(3)    VALUE SPACES.
004400     05  OC-PMT-3             PIC Z,ZZ9.99.
004410     05  FILLER               PIC X(3)    VALUE SPACES.
004420     05  OC-PMT-4             PIC Z,ZZ9.99.
004430     05  FILLER               PIC X(3)    VALUE SPACES.
004440     05  OC-PMT-5             PIC Z,ZZ9.99.
004450     05  FILLER               PIC X(3)    VALUE SPACES.
004460     05  OC-PMT-6             PIC Z,ZZ9.99.
004470     05  FILLER               PIC X(3)    VALUE SPACES.
004480     05  OC-PMT-OWN           PIC Z,ZZ9.99.
004490     05  FILLER               PIC X(42)   VALUE SPACES.
004500
004510*    COMPARE-ROW-2 IS THE SECOND PRINTED LINE FOR EACH LOAN IN
004520*    THE COMPARISON SECTION - AFFORDABLE PRINCIPAL AT THE
004530*    REFERENCE TERMS, AND THE COST-COMPARE LABEL/AMOUNT PAIR
004540*    ADDED 02/19/04 (REQUEST #6201) SO THE DIRECTION OF THE COST
004550*    DIFFERENCE IS SPELLED OUT IN WORDS RATHER THAN LEFT TO A
004560*    BARE SIGNED NUMBER A REPORT READER COULD MISS AT A GLANCE.
004570
004580 01  COMPARE-ROW-2.
004590     05  FILLER               PIC X(10)   VALUE SPACES.
004600     05  FILLER               PIC X(30)   VALUE
004610             'AFFORD PRIN AT REF RATE/TERM: '.
004620     05  OC-AFFORD            PIC $ZZ,ZZZ,ZZ9.99.
004630     05  FILLER               PIC X(6)    VALUE SPACES.
004640     05  FILLER               PIC X(23)   VALUE
004650             'VS REF-LOAN COST DIFF:'.
004660     05  OC-COST-LABEL        PIC X(16).
004670     05  FILLER               PIC X(2)    VALUE SPACES.
004680     05  OC-COST-DIFF         PIC $ZZ,ZZZ,ZZ9.99.
004690     05  FILLER               PIC X(17)   VALUE SPACES.
004700
004710* --------------------------------------------------------------
004720* ERROR LINE.
004730* --------------------------------------------------------------
004740*    ERROR-LINE IS THE ONLY OUTPUT A REJECTED MASTER RECORD EVER
004750*    PRODUCES - NO SUMMARY RECORD, NO AMORTIZATION RECORDS, AND
004760*    NO DETAIL BLOCK.  O-ERR-MSG IS WIDE ENOUGH (60 CHARACTERS)
004770*    TO HOLD THE LONGEST OF THE FIVE VALIDATION MESSAGES BUILT
004780*    IN 2100-VALIDATE-LOAN WITH ROOM TO SPARE.
004790
004800 01  ERROR-LINE.
004810     05  FILLER               PIC X(8)    VALUE '*ERROR*'.
004820     05  FILLER               PIC X(3)    VALUE SPACES.
004830     05  FILLER               PIC X(9)    VALUE 'LOAN ID:'.
004840     05  O-ERR-LOAN-ID        PIC X(8).
004850     05  FILLER               PIC X(3)    VALUE SPACES.
004860     05  FILLER               PIC X(8)    VALUE 'REASON:'.
004870     05  O-ERR-MSG            PIC X(60).
004880     05  FILLER               PIC X(33)   VALUE SPACES.
004890
004900* --------------------------------------------------------------
004910* CONTROL-BREAK SUBTOTAL LINE AND FINAL TOTALS LINES.
004920* --------------------------------------------------------------
004930*    TYPE-SUBTOTAL-LINE IS WRITTEN ONCE PER NON-EMPTY SLOT OF
004940*    TYPE-TOTAL-TABLE BY 5100-PRINT-TYPE-LINE - SEE THAT
004950*    PARAGRAPH FOR WHY A SLOT WITH ZERO LOANS IN IT NEVER
004960*    PRINTS A SUBTOTAL LINE AT ALL.
004970
004980 01  TYPE-SUBTOTAL-LINE.
004990     05  FILLER               PIC X(3)    VALUE SPACES.
005000     05  FILLER               PIC X(11)   VALUE 'LOAN TYPE:'.
005010     05  OT-TYPE              PIC X(10).
005020     05  FILLER               PIC X(3)    VALUE SPACES.
005030     05  FILLER               PIC X(7)    VALUE 'COUNT:'.
005040     05  OT-COUNT             PIC ZZ,ZZ9.
005050     05  FILLER               PIC X(3)    VALUE SPACES.
005060     05  FILLER               PIC X(11)   VALUE 'PRINCIPAL:'.
005070     05  OT-PRINCIPAL         PIC $ZZ,ZZZ,ZZZ,ZZ9.99.
005080     05  FILLER               PIC X(3)    VALUE SPACES.
005090     05  FILLER               PIC X(10)   VALUE 'INTEREST:'.
005100     05  OT-INTEREST          PIC $ZZ,ZZZ,ZZZ,ZZ9.99.
005110     05  FILLER               PIC X(29)    VALUE SPACES.
005120
005130*    GRANDTOTAL-TITLE DOUBLES AS THE PAGE HEADER FOR BOTH THE
005140*    TYPE-SUBTOTAL SECTION AND THE FINAL GRAND-TOTALS SECTION -
005150*    BOTH ARE PRINTED ON THE SAME NEW PAGE, ONE AFTER THE OTHER,
005160*    SO THERE IS NO NEED FOR TWO SEPARATE TITLE LINES.
005170
005180 01  GRANDTOTAL-TITLE.
005190     05  FILLER               PIC X(55)   VALUE SPACES.
005200     05  FILLER               PIC X(16)   VALUE 'PORTFOLIO TOTALS'.
005210     05  FILLER               PIC X(61)   VALUE SPACES.
005220
005230*    GRANDTOTAL-LINE-1 CARRIES THE RUN-LEVEL RECORD COUNTS -
005240*    READ, PROCESSED, AND ERRORED - SO OPERATIONS CAN CONFIRM AT
005250*    A GLANCE THAT EVERY RECORD OFF THE MASTER WAS ACCOUNTED FOR
005260*    ONE WAY OR ANOTHER.  SEE THE NOTE AT 9100-GRAND-TOTALS IN
005270*    THE PROCEDURE DIVISION FOR THE SANITY-CHECK RELATIONSHIP
005280*    BETWEEN THESE THREE FIGURES.
005290
005300 01  GRANDTOTAL-LINE-1.
005310     05  FILLER               PIC X(3)    VALUE SPACES.
005320     05  FILLER               PIC X(11)   VALUE 'LOANS READ:'.
005330     05  OG-READ              PIC ZZ,ZZ9.
005340     05  FILLER               PIC X(3)    VALUE SPACES.
005350     05  FILLER               PIC X(16)   VALUE 'LOANS PROCESSED:'.
005360     05  OG-PROC              PIC ZZ,ZZ9.
005370     05  FILLER               PIC X(3)    VALUE SPACES.
005380     05  FILLER               PIC X(8)    VALUE 'ERRORS:'.
005390     05  OG-ERR               PIC ZZ,ZZ9.
005400     05  FILLER               PIC X(70)   VALUE SPACES.
005410
005420*    GRANDTOTAL-LINE-2 CARRIES THE PORTFOLIO-WIDE DOLLAR TOTALS -
005430*    PRINCIPAL, INTEREST AND MONTHLY PAYMENT, SUMMED ACROSS EVERY
005440* --------------------------------------------------------------
005450* 9100-GRAND-TOTALS, 06/14/87 RJL - FINAL PORTFOLIO LINE: LOANS
005460* READ, LOANS PROCESSED, ERRORS, TOTAL PRINCIPAL, TOTAL INTEREST,
005470* AND TOTAL MONTHLY PAYMENT ACROSS EVERY VALID LOAN.  THIS IS THE
005480* LINE OPERATIONS CHECKS EVERY NIGHT AGAINST THE RUN CONTROL SHEET
005490* BEFORE THE JOB IS CONSIDERED GOOD - IF LOANS-READ DOES NOT MATCH
005500* THE RECORD COUNT ON THE EXTRACT JOB'S OWN TRAILER CARD SOMETHING
005510* UPSTREAM LOST RECORDS.
005520* --------------------------------------------------------------
005530*    VALID LOAN REGARDLESS OF TYPE.  SEE 9100-GRAND-TOTALS.
005540
005550 01  GRANDTOTAL-LINE-2.
005560     05  FILLER               PIC X(3)    VALUE SPACES.
005570     05  FILLER               PIC X(18)   VALUE
005580             'TOTAL PRINCIPAL:'.
005590     05  OG-PRINCIPAL         PIC $ZZ,ZZZ,ZZZ,ZZ9.99.
005600     05  FILLER               PIC X(3)    VALUE SPACES.
005610     05  FILLER               PIC X(17)   VALUE
005620             'TOTAL INTEREST:'.
005630     05  OG-INTEREST          PIC $ZZ,ZZZ,ZZZ,ZZ9.99.
005640     05  FILLER               PIC X(3)    VALUE SPACES.
005650     05  FILLER               PIC X(21)   VALUE
005660             'TOTAL MONTHLY PMT:'.
005670     05  OG-MO-PMT            PIC $ZZ,ZZZ,ZZZ,ZZ9.99.
005680     05  FILLER               PIC X(13)    VALUE SPACES.
005690
005700     PROCEDURE DIVISION.
005710
005720* --------------------------------------------------------------
005730* PROCEDURE DIVISION NOTE, 02/03/87 RJL - THIS PROGRAM IS A
005740* STRAIGHT SEQUENTIAL READ OF THE MASTER.  THERE IS NO SORT STEP
005750* IN FRONT OF IT BECAUSE THE MASTER EXTRACT JOB (LNEXT01, A
005760* SEPARATE STEP IN THE OVERNIGHT JCL, NOT SHOWN HERE) ALREADY
005770* DELIVERS RECORDS IN ACCOUNT-ID SEQUENCE.  IF THAT ASSUMPTION ARE
005780* EVER BROKEN THE CONTROL BREAK AT 2720/5000 STILL WORKS BECAUSE
005790* IT USES A FIXED 3-SLOT TABLE KEYED BY LOAN TYPE, NOT A CHANGE-
005800* OF-KEY TEST ON THE INCOMING SEQUENCE - SEE THE 08/09/94 TDK
005810* CHANGE LOG ENTRY ABOVE.  DO NOT "FIX" THIS BY ADDING A SORT
005820* UNLESS THE EXTRACT JOB'S SEQUENCING IS ALSO CHANGING.
005830* --------------------------------------------------------------
005840 0000-LNORG01.
005850*    MAINLINE.  ONE PASS THROUGH THE MASTER BUILDS THE DETAIL
005860*    REPORT AND THE SUMMARY/AMORTIZATION OUTPUT FILES; THE
005870*    COMPARISON REPORT, TYPE SUBTOTALS AND GRAND TOTALS ALL RUN
005880*    AFTER END OF FILE BECAUSE THEY NEED TOTALS ACCUMULATED OVER
005890*    THE WHOLE PORTFOLIO, NOT JUST ONE LOAN.
005900* --------------------------------------------------------------
005910* 1000-INIT, 06/14/87 RJL - OPENS ALL FOUR FILES AND ZEROES THE
005920* PORTFOLIO COUNTERS.  NOTE W-LOANS-READ IS BUMPED IN 9010-READ-
005930* MASTER REGARDLESS OF VALIDATION OUTCOME SO THE END-OF-RUN TOTALS
005940* LINE (9100) CAN SHOW READ-VS-PROCESSED-VS-ERROR AS THREE SEPARATE
005950* NUMBERS.  IF YOU EVER SEE READ NOT EQUAL TO PROCESSED PLUS ERRORS
005960* SOMETHING IN THE COUNTER BUMPING BROKE - CHECK HERE FIRST.
005970* --------------------------------------------------------------
005980     PERFORM 1000-INIT.
005990*    2000-MAINLINE IS DRIVEN BY MORE-RECS RATHER THAN A PLAIN
006000*    READ-UNTIL-EOF BECAUSE THE FIRST RECORD IS ALREADY IN THE
006010*    MASTER AREA BY THE TIME WE GET HERE - 1000-INIT PRIMES THE
006020*    PUMP WITH ITS OWN CALL TO 9010-READ-MASTER SO THE VERY FIRST
006030*    LOAN GETS VALIDATED ON THE SAME PATH AS EVERY OTHER ONE.
006040     PERFORM 2000-MAINLINE
006050         UNTIL MORE-RECS = 'NO'.
006060* --------------------------------------------------------------
006070* 9000-TERMINATE, 06/14/87 RJL - PERFORMS 9100-GRAND-TOTALS THEN
006080* CLOSES ALL FOUR FILES IN THE SAME ORDER THEY WERE OPENED IN 1000.
006090* NO SPECIAL ABEND HANDLING HERE - IF A FILE WON'T CLOSE CLEANLY
006100* THE JCL STEP WILL FAIL AND OPERATIONS WILL PAGE THE ON-CALL
006110* PROGRAMMER, WHICH IS THE SAME AS EVERY OTHER BATCH STEP IN THIS
006120* SHOP.
006130* --------------------------------------------------------------
006140     PERFORM 9000-TERMINATE.
006150     STOP RUN.
006160
006170* --------------------------------------------------------------
006180* INITIALIZATION.
006190* --------------------------------------------------------------
006200* 1000-INIT BANNER, 01/05/99 MSP - BEFORE THE Y2K FIX (REQUEST
006210* #6002) THIS PARAGRAPH JUST MOVED THE 2-DIGIT ACCEPT'D YEAR
006220* STRAIGHT INTO THE HEADING LINE AND NOBODY THOUGHT TWICE ABOUT
006230* IT UNTIL THE ROLLOVER PROJECT CAME THROUGH.  NOW THE YEAR IS
006240* WINDOWED AT 1010-WINDOW-CENTURY BEFORE IT EVER TOUCHES A PRINT
006250* FIELD.  SEE THAT PARAGRAPH FOR THE CUTOVER RULE ITSELF.
006260 1000-INIT.
006270*    RUN DATE COMES FROM THE SYSTEM CLOCK, NOT FROM A CARD OR A
006280*    PARM - THIS SHOP NEVER RAN LNORG01 WITH AN OVERRIDE DATE,
006290*    SO THERE IS NO PARM-READING LOGIC HERE.  IF SOMEONE EVER
006300*    WANTS A REPROCESSING RUN THAT PRINTS AS-OF A PRIOR DATE,
006310*    THAT IS A NEW FEATURE, NOT A BUG IN THIS PARAGRAPH.
006320     ACCEPT SYS-DATE FROM DATE.
006330     PERFORM 1010-WINDOW-CENTURY THRU 1010-EXIT.
006340*    THE THREE MOVES BELOW ONLY FEED THE PAGE HEADING - THEY ARE
006350*    NOT USED ANYWHERE IN THE LOAN CALCULATIONS THEMSELVES, SO A
006360*    BAD SYSTEM CLOCK ON THE MAINFRAME WOULD COST US A WRONG DATE
006370*    ON THE REPORT, NOT A WRONG LOAN NUMBER ANYWHERE.
006380     MOVE I-MONTH                TO O-MONTH.
006390     MOVE I-DAY                  TO O-DAY.
006400     MOVE SYS-DATE-CCYY          TO O-YEAR.
006410
006420*    FOUR FILES OPEN HERE AND ALL FOUR STAY OPEN FOR THE ENTIRE
006430*    RUN - THE MASTER IS READ ONCE START TO FINISH, THE OTHER
006440*    THREE ARE BUILT ACROSS THE WHOLE PASS.  NONE OF THEM ARE
006450*    REOPENED MID-RUN, SO IF A WRITE EVER FAILS PARTWAY THROUGH
006460*    THE JOB THE RERUN PROCEDURE IS A FULL RESTART FROM THE TOP,
006470*    NOT A RESTART-FROM-CHECKPOINT.
006480     OPEN INPUT  LOAN-MASTER-FILE.
006490     OPEN OUTPUT LOAN-SUMMARY-FILE.
006500     OPEN OUTPUT LOAN-AMORT-FILE.
006510     OPEN OUTPUT LOAN-REPORT-FILE.
006520
006530*    LOAD-TABLES PRIMES THE COMPARISON-GRID AND TYPE-TOTAL TABLES
006540*    BEFORE ANY LOAN IS READ, SO THEY ARE ALWAYS READY NO MATTER
006550*    WHICH LOAN TYPE HAPPENS TO COME FIRST IN THE FILE.
006560     PERFORM 1100-LOAD-TABLES THRU 1100-EXIT.
006570*    PRIME READ - SEE THE NOTE AT 0000-LNORG01 ABOVE.  THIS IS
006580*    THE ONLY PLACE OUTSIDE OF 2000-MAINLINE THAT CALLS
006590*    9010-READ-MASTER, AND IT IS WHY MORE-RECS STARTS AT 'YES'.
006600     PERFORM 9010-READ-MASTER THRU 9010-EXIT.
006610     PERFORM 1200-WRITE-HEADINGS THRU 1200-EXIT.
006620 1000-EXIT.
006630     EXIT.
006640
006650* --------------------------------------------------------------
006660* 01/05/99 MSP - Y2K CENTURY WINDOW, REQUEST #6002.  THIS SHOP
006670* SETTLED ON A 50/50 WINDOW RATHER THAN A FIXED PIVOT YEAR LIKE
006680* 00 OR A SLIDING WINDOW OFF THE SYSTEM CLOCK, BECAUSE THE LOAN
006690* PORTFOLIO HOLDS NOTHING WRITTEN BEFORE 1987 (THIS PROGRAM'S
006700* OWN DATE-WRITTEN) AND NOTHING IS EXPECTED TO RUN PAST 2049 -
006710* IF THIS PROGRAM IS STILL RUNNING THEN, RAISE THE WINDOW, DO
006720* NOT JUST PATCH THE PIVOT.  THIS ONLY WINDOWS THE RUN DATE FOR
006730* THE PAGE HEADING - LOAN-LEVEL DATES COME OFF THE MASTER RECORD
006740* ALREADY WITH A 4-DIGIT YEAR (SEE LNMSTREC CHANGE LOG, 03/11/03).
006750* --------------------------------------------------------------
006760* --------------------------------------------------------------
006770* 1010-WINDOW-CENTURY, 11/03/98 MSP - Y2K REMEDIATION PARAGRAPH.
006780* START-DATE ARRIVES AS A FULL 8-DIGIT YYYYMMDD FROM THE EXTRACT SO
006790* THERE IS NO 2-DIGIT YEAR TO WINDOW ON THE INPUT SIDE ANY LONGER;
006800* THIS PARAGRAPH IS KEPT AS A SAFETY NET FOR ANY DOWNSTREAM DATE
006810* MATH THAT STILL ASSUMES A CENTURY DIGIT IS PRESENT.  DO NOT
006820* REMOVE - THE AUDITORS ASKED FOR EVIDENCE OF Y2K WORK STAYING IN
006830* PLACE, NOT JUST FIXED AND DELETED.
006840* --------------------------------------------------------------
006850 1010-WINDOW-CENTURY.
006860     IF I-YY < 50
006870         MOVE 20                 TO I-CENTURY
006880     ELSE
006890         MOVE 19                 TO I-CENTURY
006900     END-IF.
006910     MOVE I-YY                   TO I-YY-OUT.
006920 1010-EXIT.
006930     EXIT.
006940
006950*    1100-LOAD-TABLES BANNER, 08/09/94 TDK / 06/02/99 MSP - TWO
006960*    UNRELATED TABLES GOT LOADED IN ONE PARAGRAPH BECAUSE BOTH
006970*    ARE ONE-TIME SETUP DONE EXACTLY ONCE PER RUN; SPLITTING THEM
006980*    INTO SEPARATE PARAGRAPHS WOULD JUST ADD TWO MORE PERFORM
006990*    LINES TO 1000-INIT FOR NO REAL BENEFIT.
007000* --------------------------------------------------------------
007010* 1100-LOAD-TABLES, 06/14/87 RJL - PRIMES THE 3-SLOT TYPE-TOTAL-
007020* TABLE (PERSONAL/AUTO/MORTGAGE) TO ZERO BEFORE THE MAIN READ LOOP
007030* STARTS.  SUBSCRIPTS ARE FIXED: SLOT 1 PERSONAL, 2 AUTO, 3
007040* MORTGAGE - SEE THE 88-LEVELS ON W-TYPE-IX IN WORKING-STORAGE.
007050* THERE IS NO DYNAMIC TABLE SIZING HERE AND THERE NEVER NEEDS TO
007060* BE - THE BUSINESS ONLY WRITES THREE KINDS OF LOANS.
007070* --------------------------------------------------------------
007080 1100-LOAD-TABLES.
007090*    36/60/72 MONTHS AND 1%/5% ARE THE FOUR CORNERS OF THE
007100*    COMPARISON GRID PRINTED IN 4310-COMPARE-CELL - THESE ARE
007110*    HARD-CODED BUSINESS CONSTANTS, NOT READ FROM A PARM FILE,
007120*    BECAUSE THE COMPARISON REPORT'S WHOLE POINT IS TO SHOW THE
007130*    SAME FOUR REFERENCE SCENARIOS ON EVERY RUN SO LOAN OFFICERS
007140*    CAN EYEBALL TRENDS ACROSS REPORTING PERIODS.  REQUEST #5186.
007150     MOVE 36                     TO COMPARE-TERM-36.
007160     MOVE 60                     TO COMPARE-TERM-60.
007170     MOVE 72                     TO COMPARE-TERM-72.
007180     MOVE 0.01000                TO COMPARE-RATE (1).
007190     MOVE 0.05000                TO COMPARE-RATE (2).
007200*    TYPE-TOTAL-TABLE SLOT ORDER IS PERSONAL/AUTO/MORTGAGE - THAT
007210*    IS THE ORDER THE SHOP HAS ALWAYS PRINTED THE TYPE SUBTOTALS
007220*    IN (SEE 5000-TYPE-SUBTOTALS) AND MATCHES THE EVALUATE ORDER
007230* --------------------------------------------------------------
007240* 2720-TYPE-ACCUM, 06/14/87 RJL - THIS IS THE CONTROL BREAK.  IT
007250* DOES NOT TEST FOR A CHANGE OF KEY ON THE INCOMING RECORD - IT
007260* JUST ADDS THIS LOAN'S PRINCIPAL AND INTEREST INTO THE SLOT OF
007270* TYPE-TOTAL-TABLE THAT MATCHES LOAN-TYPE, EVERY RECORD, REGARDLESS
007280* OF SEQUENCE.  SEE THE BANNER AHEAD OF 0000-LNORG01 FOR WHY A
007290* 3-SLOT TABLE WAS CHOSEN OVER A TRADITIONAL SORT-AND-BREAK.
007300* --------------------------------------------------------------
007310*    IN 2720-TYPE-ACCUM.  IF A FOURTH LOAN TYPE IS EVER ADDED
007320*    THIS TABLE HAS TO GROW TO 4 SLOTS IN LOCKSTEP WITH BOTH OF
007330*    THOSE PARAGRAPHS - THERE IS NO SEARCH-BY-CODE HERE, JUST A
007340*    FIXED POSITIONAL SLOT PER TYPE.
007350     MOVE 'P'                    TO TT-TYPE-CODE (1).
007360     MOVE 'A'                    TO TT-TYPE-CODE (2).
007370     MOVE 'M'                    TO TT-TYPE-CODE (3).
007380 1100-EXIT.
007390     EXIT.
007400
007410*    1200-WRITE-HEADINGS IS PERFORMED FROM 1000-INIT FOR PAGE 1
007420*    AND AGAIN FROM EVERY "AT EOP" CLAUSE BELOW (2150, 2320, 2710,
007430*    4300) WHEN THE LINAGE COUNTER TRIPS THE FOOTING LINE - SEE
007440*    THE LINAGE CLAUSE ON THE LOAN-REPORT-FILE FD.  THAT MEANS
007450*    THIS PARAGRAPH RUNS ONCE PER PAGE, NOT ONCE PER RUN.
007460* --------------------------------------------------------------
007470* 1200-WRITE-HEADINGS, 06/14/87 RJL - FIRST-PAGE BANNER ONLY.
007480* UPDATED 09/22/93 TDK TO CARRY THE RUN DATE FROM SYSTEM DATE
007490* RATHER THAN AN OPERATOR-KEYED PARM CARD - OPERATORS WERE KEYING
007500* THE WRONG DATE ABOUT ONCE A QUARTER AND IT WAS CONFUSING THE
007510* AUDIT TRAIL ON THE COMPARISON REPORT.
007520* --------------------------------------------------------------
007530 1200-WRITE-HEADINGS.
007540     ADD 1 TO C-PCTR.
007550     MOVE C-PCTR                 TO O-PCTR.
007560     WRITE PRTLINE FROM COMPANY-TITLE
007570         AFTER ADVANCING PAGE.
007580     WRITE PRTLINE FROM DIVISION-TITLE
007590         AFTER ADVANCING 1 LINE.
007600     WRITE PRTLINE FROM REPORT-TITLE
007610         AFTER ADVANCING 2 LINES.
007620 1200-EXIT.
007630     EXIT.
007640
007650* --------------------------------------------------------------
007660* MAINLINE - ONE LOAN RECORD PER ITERATION.
007670* --------------------------------------------------------------
007680* 2000-MAINLINE NOTE, 02/03/87 RJL - EVERY LOAN THAT PASSES
007690* VALIDATION RUNS THE FULL CHAIN BELOW REGARDLESS OF TYPE; THE
007700* ONLY TYPE-SPECIFIC BRANCHING HAPPENS INSIDE THE EVALUATE FOR
007710* MORTGAGE/AUTO/PERSONAL AND AGAIN AT 2710 AND 2720.  KEEPING THE
007720* BRANCHING LOCALIZED TO THOSE THREE SPOTS INSTEAD OF SPRINKLING
007730* "IF MORTGAGE-LOAN" TESTS THROUGHOUT THE CHAIN IS DELIBERATE -
007740* IT IS WHAT LET TDK BOLT ON MORTGAGE AND AUTO IN 1990 (REQUEST
007750* #4417) WITHOUT TOUCHING 2200 THROUGH 2500 AT ALL.
007760 2000-MAINLINE.
007770     ADD 1 TO C-LOANS-READ.
007780*    C-LOANS-READ COUNTS EVERY RECORD OFF THE MASTER, GOOD OR
007790*    BAD - C-LOANS-PROC BELOW ONLY COUNTS THE ONES THAT PASS
007800*    VALIDATION.  THE DIFFERENCE BETWEEN THE TWO ON THE FINAL
007810*    TOTALS LINE (9100-GRAND-TOTALS) SHOULD ALWAYS EQUAL C-ERR-CTR.
007820     PERFORM 2100-VALIDATE-LOAN THRU 2100-EXIT.
007830     IF ERR-SWITCH = 'YES'
007840*        A FAILED LOAN NEVER TOUCHES THE SUMMARY, AMORTIZATION
007850*        OR DETAIL OUTPUT - IT ONLY EVER SHOWS UP ON THE ERROR
007860*        LINE AND IN THE ERROR COUNT.  THIS WAS A DELIBERATE
007870*        CHOICE FROM DAY ONE - A BAD RECORD ON THE MASTER SHOULD
007880*        NOT PRODUCE A HALF-COMPUTED AMORTIZATION SCHEDULE THAT
007890*        SOMEONE DOWNSTREAM MIGHT MISTAKE FOR A REAL ONE.
007900         PERFORM 2150-PRINT-ERROR THRU 2150-EXIT
007910     ELSE
007920         ADD 1 TO C-LOANS-PROC
007930         PERFORM 2200-CALC-LOAN THRU 2200-EXIT
007940         PERFORM 2300-BUILD-SCHEDULE THRU 2300-EXIT
007950         PERFORM 2400-CALC-REMAIN-BAL THRU 2400-EXIT
007960         PERFORM 2500-CALC-SAVINGS THRU 2500-EXIT
007970*        THE TYPE-SPECIFIC EVALUATE BELOW ALWAYS SETS ALL FIVE
007980*        OF THE SUMMARY'S TYPE-SPECIFIC FIELDS, EVEN FOR A
007990*        PERSONAL LOAN WHERE MOST OF THEM ARE MEANINGLESS - THAT
008000*        WAY THE SUMMARY RECORD LAYOUT NEVER HAS TO CARRY AN
008010*        "UNDEFINED" STATE AND DOWNSTREAM READERS OF LNSUMRY
008020*        NEVER HAVE TO GUESS WHETHER A ZERO MEANS "NOT APPLICABLE"
008030*        OR "REALLY ZERO" - FOR A PERSONAL LOAN IT ALWAYS MEANS
008040*        THE FORMER.
008050         EVALUATE TRUE
008060             WHEN MORTGAGE-LOAN
008070                 PERFORM 2600-MORTGAGE-RULES THRU 2600-EXIT
008080             WHEN AUTO-LOAN
008090                 PERFORM 2650-AUTO-RULES THRU 2650-EXIT
008100             WHEN OTHER
008110*                06/18/04 PJH - ZERO THE WORKING FIELD, NOT JUST
008120*                THE SUMMARY FIELD.  2700-WRITE-SUMMARY BELOW
008130*                ALWAYS MOVES W-LTV-RATIO INTO S-LTV-RATIO
008140*                UNCONDITIONALLY, SO A PERSONAL LOAN THAT FOLLOWS
008150*                A MORTGAGE OR AUTO LOAN IN THE INPUT WAS PICKING
008160*                UP THAT LOAN'S LEFTOVER LTV INSTEAD OF ZERO -
008170*                THE MOVE ZERO TO S-LTV-RATIO HERE WAS BEING
008180*                OVERWRITTEN TWO PARAGRAPHS LATER.  REQUEST #6201.
008190                 MOVE ZERO        TO W-LTV-RATIO
008200                 MOVE ZERO        TO S-LTV-RATIO
008210                 MOVE W-CALC-PAYMENT TO S-TOTAL-MONTHLY-PMT
008220                 MOVE ZERO        TO S-EQUITY
008230                 MOVE ZERO        TO S-CURRENT-ASSET-VALUE
008240                 MOVE 'N'         TO S-PMI-REQUIRED
008250                 MOVE 'N'         TO S-UNDERWATER-FLAG
008260         END-EVALUATE
008270         PERFORM 2700-WRITE-SUMMARY THRU 2700-EXIT
008280         PERFORM 2710-PRINT-DETAIL THRU 2710-EXIT
008290         PERFORM 2720-TYPE-ACCUM THRU 2720-EXIT
008300         PERFORM 2730-AUDIT-SCHEDULE THRU 2730-EXIT
008310         PERFORM 2740-HOLD-FOR-COMPARE THRU 2740-EXIT
008320     END-IF.
008330*    RE-READ HAPPENS LAST, GOOD RECORD OR BAD - A LOAN THAT FAILS
008340*    VALIDATION STILL ADVANCES THE FILE POSITION LIKE ANY OTHER.
008350     PERFORM 9010-READ-MASTER THRU 9010-EXIT.
008360
008370* --------------------------------------------------------------
008380* VALIDATION - INVALID RECORDS ARE REPORTED AND EXCLUDED FROM
008390* ALL TOTALS.  ORDER OF CHECKS MATCHES THE MASTER LAYOUT.
008400* 02/03/87 RJL - THE FIVE CHECKS BELOW RUN IN MASTER-LAYOUT ORDER
008410* ON PURPOSE, NOT IN SOME "MOST LIKELY TO FAIL FIRST" ORDER - ON
008420* A BAD RECORD THE ERROR MESSAGE THAT COMES OUT TELLS THE DATA
008430* ENTRY SHOP WHICH FIELD TO LOOK AT FIRST, AND THEY EXPECT THAT
008440* TO MATCH THE ORDER THE FIELDS APPEAR ON THEIR INPUT FORM.  DO
008450* NOT REORDER THESE CHECKS TO "OPTIMIZE" WITHOUT CHECKING WITH
008460* DATA ENTRY FIRST - THEY HAVE COMPLAINED ABOUT THIS BEFORE.
008470* --------------------------------------------------------------
008480* --------------------------------------------------------------
008490* 2100-VALIDATE-LOAN, 06/14/87 RJL - FIVE CHECKS, IN THE ORDER THE
008500* BUSINESS ANALYST SPECIFIED THEM: PRINCIPAL POSITIVE, RATE IN
008510* (0,1), TERM POSITIVE, LOAN TYPE IN P/A/M, AND FOR A OR M THE
008520* ASSET VALUE MUST BE POSITIVE TOO.  FIRST FAILURE WINS - WE DO NOT
008530* TRY TO LIST EVERY THING WRONG WITH A BAD RECORD, JUST THE FIRST
008540* ONE, BECAUSE THE ERROR LINE ON THE REPORT ONLY HAS ROOM FOR ONE
008550* REASON CODE.  08/09/94 TDK - ADDED THE TYPE-SPECIFIC ASSET CHECK
008560* WHEN AUTO LOANS STARTED COMING THROUGH WITH ZERO VEHICLE VALUE
008570* AND BLOWING UP THE LTV DIVIDE IN 2600/2650.
008580* --------------------------------------------------------------
008590 2100-VALIDATE-LOAN.
008600*    ERR-SWITCH STARTS 'YES' AND ONLY FLIPS TO 'NO' IF EVERY
008610*    CHECK BELOW PASSES - THIS WAY A GO TO OUT OF ANY ONE CHECK
008620*    LEAVES THE SWITCH IN THE CORRECT "FAILED" STATE WITHOUT
008630*    NEEDING TO SET IT EXPLICITLY AT EACH GO TO.
008640     MOVE 'YES'                  TO ERR-SWITCH.
008650
008660*    CHECK 1 OF 5 - PRINCIPAL.  A ZERO OR NEGATIVE PRINCIPAL
008670*    WOULD DIVIDE-BY-ZERO OR PRODUCE A NEGATIVE PAYMENT DOWN IN
008680*    3000-CALC-MONTHLY-PMT, SO IT IS CAUGHT HERE, BEFORE ANY
008690*    CALCULATION PARAGRAPH EVER SEES THE RECORD.
008700     IF I-PRINCIPAL NOT > ZERO
008710         MOVE 'PRINCIPAL MUST BE GREATER THAN ZERO.' TO O-ERR-MSG
008720         GO TO 2100-EXIT
008730     END-IF.
008740
008750*    CHECK 2 OF 5 - RATE.  DEFAULTING HAPPENS BEFORE THE BOUNDS
008760*    TEST, NOT AFTER, SO A ZERO-RATE RECORD (WHICH THIS SHOP
008770*    TREATS AS "RATE NOT SUPPLIED," NOT AS "TRUE ZERO PERCENT
008780*    LOAN" - THERE HAVE NEVER BEEN ANY OF THOSE IN THE PORTFOLIO)
008790*    GETS THE DEFAULT RATE APPLIED AND THEN STILL HAS TO PASS THE
008800*    SAME BOUNDS CHECK AS EVERY OTHER RECORD.
008810     PERFORM 2110-DEFAULT-RATE THRU 2110-EXIT.
008820
008830*    CHECK 2, CONTINUED - BOUNDS.  RATE IS STORED AS A DECIMAL
008840*    FRACTION (0.05000 = 5%), NOT A WHOLE PERCENT, SO THE UPPER
008850*    BOUND IS 1, NOT 100 - A DATA ENTRY CLERK WHO KEYS "5" MEANING
008860*    5% INSTEAD OF "0.05" WILL TRIP THIS CHECK, WHICH IS THE
008870*    INTENDED BEHAVIOR, NOT A BUG.
008880     IF I-ANNUAL-RATE NOT > ZERO OR I-ANNUAL-RATE NOT < 1
008890         MOVE 'ANNUAL RATE MUST BE > 0 AND < 1.' TO O-ERR-MSG
008900         GO TO 2100-EXIT
008910     END-IF.
008920
008930*    CHECK 3 OF 5 - TERM.  A ZERO TERM WOULD MAKE THE AMORTIZATION
008940*    PERFORM VARYING AT 2300-BUILD-SCHEDULE A ZERO-TRIP LOOP AND
008950*    LEAVE THE SUMMARY RECORD'S REMAINING BALANCE EQUAL TO THE
008960*    ORIGINAL PRINCIPAL, WHICH WOULD LOOK LIKE A LOAN THAT NEVER
008970*    STARTED PAYING - CAUGHT HERE INSTEAD.
008980     IF I-TERM-MONTHS NOT > ZERO
008990         MOVE 'TERM MONTHS MUST BE GREATER THAN ZERO.' TO O-ERR-MSG
009000         GO TO 2100-EXIT
009010     END-IF.
009020
009030*    CHECK 4 OF 5 - LOAN TYPE.  VAL-LOAN-TYPE IS A CONDITION-NAME
009040*    DEFINED IN LNMSTREC AGAINST I-LOAN-TYPE'S 88-LEVELS (P/A/M) -
009050*    SEE THAT COPYBOOK RATHER THAN HARD-CODING A SECOND COPY OF
009060*    THE VALID-VALUES LIST HERE.
009070     IF NOT VAL-LOAN-TYPE
009080         MOVE 'LOAN TYPE MUST BE P, A OR M.' TO O-ERR-MSG
009090         GO TO 2100-EXIT
009100     END-IF.
009110
009120*    CHECK 5 OF 5 - ASSET VALUE.  ONLY REQUIRED FOR AUTO AND
009130*    MORTGAGE BECAUSE A PERSONAL LOAN CARRIES NO COLLATERAL FIELD
009140*    ON THE MASTER AT ALL - SEE LNMSTREC.  THIS IS THE LAST CHECK
009150*    ON PURPOSE SINCE IT IS THE ONE MOST LIKELY TO BE ZERO ON A
009160*    RECORD THAT WAS ENTERED AS PERSONAL BY MISTAKE AND SHOULD
009170*    HAVE ALREADY FAILED CHECK 4 IF THE TYPE CODE ITSELF WAS BAD.
009180     IF (AUTO-LOAN OR MORTGAGE-LOAN) AND I-ASSET-VALUE NOT > ZERO
009190         MOVE 'ASSET VALUE MUST BE > 0 FOR AUTO/MORTGAGE.' TO O-ERR-MSG
009200         GO TO 2100-EXIT
009210     END-IF.
009220
009230*    ALL FIVE CHECKS PASSED.
009240     MOVE 'NO'                   TO ERR-SWITCH.
009250 2100-EXIT.
009260     EXIT.
009270
009280*    2110-DEFAULT-RATE, 02/03/87 RJL - 5% WAS THE SHOP'S STANDARD
009290*    PERSONAL LOAN RATE IN 1987 AND WAS CHOSEN HERE AS THE
009300*    DEFAULT FOR ANY RECORD ARRIVING WITH A BLANK/ZERO RATE FIELD.
009310*    IT HAS NEVER BEEN REVISITED SINCE BECAUSE, IN PRACTICE, EVERY
009320*    RECORD ON THE MASTER HAS CARRIED A REAL RATE FOR YEARS - THIS
009330*    PATH IS BELIEVED DEAD IN CURRENT PRODUCTION BUT IS LEFT IN
009340*    PLACE AS A SAFETY NET RATHER THAN REMOVED, UNLIKE THE TRULY
009350*    UNREACHABLE FIELDS REMOVED IN THE 02/19/04 CLEANUP BELOW.
009360* --------------------------------------------------------------
009370* 2110-DEFAULT-RATE, 06/14/87 RJL - NOT CALLED FROM THE VALIDATION
009380* PATH ITSELF (A ZERO RATE IS REJECTED, NOT DEFAULTED) BUT KEPT
009390* AVAILABLE FOR THE RATE-COMPARISON TABLE IN 4300/4310 WHERE A
009400* MISSING COMPARISON RATE ON A CANDIDATE ROW FALLS BACK TO THE
009410* SHOP STANDARD OF 5 PERCENT RATHER THAN BLOWING UP THE REPORT.
009420* --------------------------------------------------------------
009430 2110-DEFAULT-RATE.
009440     IF I-ANNUAL-RATE = ZERO
009450         MOVE 0.05000             TO I-ANNUAL-RATE
009460     END-IF.
009470 2110-EXIT.
009480     EXIT.
009490
009500*    2150-PRINT-ERROR WRITES ONE LINE PER BAD RECORD AND KEEPS
009510*    GOING - THIS PROGRAM HAS NEVER ABENDED ON A BAD MASTER
009520*    RECORD AND IS NOT SUPPOSED TO; A SINGLE BAD LOAN SHOULD
009530*    NEVER HOLD UP THE REST OF THE PORTFOLIO'S PROCESSING.
009540* --------------------------------------------------------------
009550* 2150-PRINT-ERROR, 06/14/87 RJL - WRITES THE REJECTED-RECORD LINE
009560* AND BUMPS W-ERROR-COUNT.  REJECTED LOANS ARE NOT WRITTEN TO
009570* LOAN-SUMMARY-FILE OR AMORT-FILE AND DO NOT PARTICIPATE IN ANY OF
009580* THE PORTFOLIO TOTALS IN 9100 - THEY EXIST ON THE PRINT REPORT
009590* ONLY, AS A RECORD THAT THE EXTRACT SENT US SOMETHING BAD.
009600* --------------------------------------------------------------
009610 2150-PRINT-ERROR.
009620     MOVE I-LOAN-ID               TO O-ERR-LOAN-ID.
009630     WRITE PRTLINE FROM ERROR-LINE
009640         AFTER ADVANCING 2 LINES
009650             AT EOP
009660                 PERFORM 1200-WRITE-HEADINGS THRU 1200-EXIT.
009670     ADD 1 TO C-ERR-CTR.
009680 2150-EXIT.
009690     EXIT.
009700
009710* --------------------------------------------------------------
009720* PAYMENT, INTEREST AND COST - LOAN CALCULATOR UTILITY.
009730* --------------------------------------------------------------
009740* 2200-CALC-LOAN NOTE - THE THREE MOVES BELOW ARE THE ONLY PLACE
009750* IN THIS PROGRAM WHERE MASTER FIELDS ARE COPIED INTO THE
009760* CALC-WORK-AREA - EVERY SUBSEQUENT CALL INTO LNCALC (3000
009770* THROUGH 3830) READS AND WRITES CALC-WORK-AREA FIELDS ONLY AND
009780* NEVER TOUCHES THE MASTER RECORD DIRECTLY.  THAT IS WHAT MAKES
009790* LNCALC REUSABLE FOR THE COMPARISON-SECTION PASS AT 4300, WHICH
009800* LOADS THE SAME WORK AREA FROM LOAN-HOLD-TABLE INSTEAD OF FROM
009810* THE MASTER.
009820* --------------------------------------------------------------
009830* 2200-CALC-LOAN, 06/14/87 RJL - THE CORE PAYMENT FORMULA LIVES IN
009840* LNCALC.CPY (COPIED BELOW, SEE 2200-CALC-PAYMENT THERE) SO THE
009850* SAME MATH IS AVAILABLE TO BOTH THIS PROGRAM AND THE COMPARISON
009860* SECTION (4000) WITHOUT DUPLICATING THE AMORTIZED-PAYMENT FORMULA
009870* IN TWO PLACES.  TOTAL-INTEREST AND TOTAL-COST ARE DERIVED HERE,
009880* NOT IN THE COPYBOOK, BECAUSE THEY ARE SIMPLE MULTIPLY/SUBTRACT
009890* AND DIDN'T WARRANT A SEPARATE PARAGRAPH.
009900* --------------------------------------------------------------
009910 2200-CALC-LOAN.
009920     MOVE I-PRINCIPAL             TO W-CALC-PRINCIPAL.
009930     MOVE I-ANNUAL-RATE           TO W-CALC-RATE.
009940     MOVE I-TERM-MONTHS           TO W-CALC-TERM.
009950     PERFORM 3000-CALC-MONTHLY-PMT THRU 3000-EXIT.
009960     PERFORM 3100-CALC-TOTAL-INT-COST THRU 3100-EXIT.
009970 2200-EXIT.
009980     EXIT.
009990
010000* --------------------------------------------------------------
010010* FULL AMORTIZATION SCHEDULE - ONE AMORT-FILE RECORD PER MONTH,
010020* FIRST 5 MONTHS ALSO PRINTED.
010030* --------------------------------------------------------------
010040* 2300-BUILD-SCHEDULE NOTE - LNAMORT GETS A FULL RECORD FOR
010050* EVERY MONTH OF EVERY LOAN'S LIFE, WHICH ON A LARGE PORTFOLIO
010060* WITH LONG MORTGAGE TERMS CAN RUN TO SEVERAL HUNDRED THOUSAND
010070* RECORDS A NIGHT - THIS IS BY DESIGN SINCE DOWNSTREAM AUDIT AND
010080* CUSTOMER-SERVICE LOOKUP JOBS NEED THE COMPLETE SCHEDULE, NOT
010090* JUST THE FIRST FEW MONTHS SHOWN ON THE PRINTED REPORT.
010100* --------------------------------------------------------------
010110* 2300-BUILD-SCHEDULE, 06/14/87 RJL - DRIVES 2310 ONCE PER MONTH OF
010120* THE TERM.  EVERY MONTH IS WRITTEN TO AMORT-FILE (THAT FILE IS THE
010130* FULL SCHEDULE, ALL LOANS, EVERY MONTH - IT CAN RUN LARGE ON A
010140* 30-YEAR MORTGAGE) BUT ONLY THE FIRST FIVE MONTHS ARE ALSO SENT TO
010150* 2320 FOR THE PRINTED DETAIL REPORT - SEE W-MONTH-IX COMPARE IN
010160* 2310 FOR WHERE THAT FIVE-MONTH CUTOFF IS ENFORCED.
010170* --------------------------------------------------------------
010180 2300-BUILD-SCHEDULE.
010190     MOVE W-CALC-PRINCIPAL        TO W-BALANCE.
010200     MOVE I-LOAN-ID               TO A-LOAN-ID.
010210*    VARYING 1 BY 1 UNTIL > TERM RUNS EXACTLY TERM-MONTHS TIMES -
010220*    NOT TERM-MONTHS - 1 OR TERM-MONTHS + 1.  2730-AUDIT-SCHEDULE
010230*    LATER CROSS-CHECKS THAT THIS LOOP COUNT AGREES WITH THE
010240*    INDEPENDENT MONTHS-TO-PAYOFF SIMULATION IN LNCALC.
010250     PERFORM 2310-AMORT-MONTH THRU 2310-EXIT
010260         VARYING W-MONTH-IX FROM 1 BY 1
010270         UNTIL W-MONTH-IX > W-CALC-TERM.
010280 2300-EXIT.
010290     EXIT.
010300
010310*    2310-AMORT-MONTH RUNS ONCE PER MONTH OF THE LOAN'S TERM.
010320*    W-BALANCE IS CARRIED FORWARD ACROSS ITERATIONS BY
010330*    3200-CALC-AMORT-MONTH IN LNCALC, WHICH IS WHY THIS PARAGRAPH
010340*    NEVER RESETS IT - ONLY 2300-BUILD-SCHEDULE DOES THAT, ONCE,
010350*    BEFORE THE LOOP STARTS.
010360* --------------------------------------------------------------
010370* 2310-AMORT-MONTH, 06/14/87 RJL - ONE PASS OF THE AMORTIZATION
010380* LOOP.  INTEREST = BALANCE * MONTHLY RATE, PRINCIPAL = PAYMENT -
010390* INTEREST, BALANCE = BALANCE - PRINCIPAL.  ON THE LAST MONTH WE
010400* FORCE PRINCIPAL TO EQUAL WHATEVER BALANCE IS LEFT AND RECOMPUTE
010410* THE PAYMENT AS PRINCIPAL + INTEREST SO THE LOAN ZEROES OUT
010420* EXACTLY - WITHOUT THIS FORCE-TO-ZERO STEP ROUNDING ON A 30-YEAR
010430* MORTGAGE CAN LEAVE A FEW CENTS OF BALANCE ON THE BOOKS FOREVER.
010440* 02/19/04 PJH - ADDED THE NEGATIVE-BALANCE CLAMP (SEE THE MOVE TO
010450* ZERO BELOW) AFTER AN AUDIT FOUND A HALF-CENT NEGATIVE BALANCE ON
010460* THE LAST LINE OF A HANDFUL OF SCHEDULES - REQUEST #6201.
010470* --------------------------------------------------------------
010480 2310-AMORT-MONTH.
010490     PERFORM 3200-CALC-AMORT-MONTH THRU 3200-EXIT.
010500     MOVE W-MONTH-IX              TO A-MONTH-NUMBER.
010510     MOVE W-PAYMENT               TO A-PAYMENT-AMOUNT.
010520     MOVE W-PRINCIPAL-PART        TO A-PRINCIPAL-PORTION.
010530     MOVE W-INTEREST-PART         TO A-INTEREST-PORTION.
010540     MOVE W-BALANCE               TO A-REMAINING-BALANCE.
010550     WRITE LOAN-AMORT-FILE FROM LN-AMORT-REC.
010560*    ONLY THE FIRST 5 MONTHS EVER REACH THE PRINTED REPORT - A
010570*    30-YEAR MORTGAGE STILL WRITES ALL 360 MONTHS TO LNAMORT BUT
010580*    PRINTS ONLY 5 OF THEM, WHICH KEEPS THE DETAIL REPORT A
010590*    REASONABLE LENGTH WHILE THE FULL SCHEDULE REMAINS AVAILABLE
010600*    ON THE OUTPUT FILE FOR ANYONE WHO NEEDS IT.
010610     IF W-MONTH-IX NOT > 5
010620         PERFORM 2320-PRINT-AMORT-LINE THRU 2320-EXIT
010630     END-IF.
010640 2310-EXIT.
010650     EXIT.
010660
010670*    2320-PRINT-AMORT-LINE PRINTS THE AMORT-TITLE HEADER LINE
010680*    ONLY WHEN W-MONTH-IX = 1, I.E. ONCE PER LOAN, NOT ONCE PER
010690*    PAGE - IF THE SCHEDULE WRAPS TO A NEW PAGE (AT EOP) THE
010700*    COLUMN HEADER IS NOT RE-PRINTED, SO A READER WHO FLIPS TO
010710*    THE SECOND PAGE OF A LOAN'S SCHEDULE HAS TO SCROLL BACK TO
010720*    SEE THE COLUMN LABELS.  THIS HAS NEVER BEEN A COMPLAINT
010730*    SINCE AT MOST 5 MONTHS EVER PRINT PER LOAN, SO A PAGE BREAK
010740*    MID-SCHEDULE IS RARE.
010750* --------------------------------------------------------------
010760* 2320-PRINT-AMORT-LINE, 06/14/87 RJL - ONLY REACHED FOR MONTHS 1
010770* THROUGH 5 OF EACH LOAN'S SCHEDULE (SEE THE CALLER, 2300).  THE
010780* AMORT-FILE RECORD FOR THIS SAME MONTH WAS ALREADY WRITTEN IN 2310
010790* BEFORE THIS PARAGRAPH IS EVER PERFORMED - THIS IS PRINT ONLY, NOT
010800* A SECOND WRITE.
010810* --------------------------------------------------------------
010820 2320-PRINT-AMORT-LINE.
010830     IF W-MONTH-IX = 1
010840         WRITE PRTLINE FROM AMORT-TITLE
010850             AFTER ADVANCING 1 LINE
010860                 AT EOP
010870                     PERFORM 1200-WRITE-HEADINGS THRU 1200-EXIT
010880     END-IF.
010890     MOVE W-MONTH-IX              TO OA-MONTH.
010900     MOVE W-PAYMENT               TO OA-PAYMENT.
010910     MOVE W-PRINCIPAL-PART        TO OA-PRINCIPAL.
010920     MOVE W-INTEREST-PART         TO OA-INTEREST.
010930     MOVE W-BALANCE               TO OA-REMAIN-BAL.
010940     WRITE PRTLINE FROM AMORT-DETAIL-LINE
010950         AFTER ADVANCING 1 LINE
010960             AT EOP
010970                 PERFORM 1200-WRITE-HEADINGS THRU 1200-EXIT.
010980 2320-EXIT.
010990     EXIT.
011000
011010* --------------------------------------------------------------
011020* REMAINING BALANCE AFTER I-MONTHS-ELAPSED PAYMENTS.
011030* --------------------------------------------------------------
011040* 2400-CALC-REMAIN-BAL NOTE - I-MONTHS-ELAPSED COMES STRAIGHT OFF
011050* THE MASTER RECORD AND REFLECTS HOW MANY PAYMENTS HAVE ACTUALLY
011060* BEEN MADE AS OF THE MASTER'S LAST UPDATE, NOT HOW MANY MONTHS
011070* HAVE PASSED SINCE THE LOAN'S START DATE - A LOAN THAT IS
011080* DELINQUENT WILL SHOW FEWER ELAPSED MONTHS THAN A SIMPLE
011090* CALENDAR SUBTRACTION WOULD SUGGEST, AND THAT IS CORRECT.
011100* --------------------------------------------------------------
011110* 2400-CALC-REMAIN-BAL, 06/14/87 RJL - RE-RUNS THE AMORTIZATION
011120* LOOP FROM THE TOP FOR MONTHS-ELAPSED ITERATIONS TO GET THE
011130* BALANCE AS OF TODAY, RATHER THAN REUSING WHATEVER BALANCE WAS
011140* LEFT OVER FROM THE FULL-TERM SCHEDULE BUILT IN 2300 (THAT ONE RAN
011150* ALL THE WAY TO ZERO AND ITS ENDING BALANCE IS NO USE HERE).  IF
011160* MONTHS-ELAPSED IS ZERO OR NEGATIVE THE ANSWER IS JUST PRINCIPAL;
011170* IF IT IS GREATER THAN OR EQUAL TO TERM THE ANSWER IS ZERO - BOTH
011180* SHORT-CIRCUITS ARE TESTED BEFORE THE LOOP STARTS.
011190* --------------------------------------------------------------
011200 2400-CALC-REMAIN-BAL.
011210     MOVE I-MONTHS-ELAPSED        TO W-ELAPSED-MONTHS.
011220     PERFORM 3300-CALC-REMAIN-BALANCE THRU 3300-EXIT.
011230 2400-EXIT.
011240     EXIT.
011250
011260* --------------------------------------------------------------
011270* INTEREST SAVINGS FROM AN EXTRA MONTHLY PAYMENT.
011280* --------------------------------------------------------------
011290* 2500-CALC-SAVINGS NOTE, 08/15/94 TDK - I-EXTRA-PAYMENT IS AN
011300* OPTIONAL MASTER FIELD THAT A LOAN OFFICER FILLS IN WHEN A
011310* BORROWER IS CONSIDERING PAYING EXTRA EACH MONTH - IT IS ZERO ON
011320* MOST RECORDS.  WHEN IT IS ZERO THE SAVINGS FIELD ON BOTH THE
011330* SUMMARY RECORD AND THE PRINTED REPORT IS FORCED TO ZERO RATHER
011340* THAN LEFT WHATEVER GARBAGE WAS IN WORKING STORAGE FROM THE
011350* PRIOR LOAN - WORKING STORAGE IS NOT REINITIALIZED BETWEEN
011360* LOANS, SO THIS ELSE CLAUSE IS NOT OPTIONAL.
011370* --------------------------------------------------------------
011380* 2500-CALC-SAVINGS, 06/14/87 RJL - ONLY PERFORMED WHEN EXTRA-
011390* PAYMENT IS GREATER THAN ZERO ON THE INPUT RECORD.  RUNS A SECOND
011400* AMORTIZATION LOOP ADDING THE EXTRA AMOUNT TO EVERY PAYMENT UNTIL
011410* THE BALANCE REACHES ZERO, WHICH WILL TAKE FEWER THAN TERM-MONTHS
011420* ITERATIONS - THE LOOP EXIT TEST IS ON BALANCE, NOT ON A FIXED
011430* MONTH COUNT, SO IT STOPS EARLY.  SAVINGS = STANDARD TOTAL
011440* INTEREST MINUS THE REDUCED-TERM TOTAL INTEREST.
011450* --------------------------------------------------------------
011460 2500-CALC-SAVINGS.
011470     IF I-EXTRA-PAYMENT > ZERO
011480         MOVE I-EXTRA-PAYMENT      TO W-EXTRA-PMT
011490         PERFORM 3400-CALC-EXTRA-SAVINGS THRU 3400-EXIT
011500     ELSE
011510         MOVE ZERO                 TO W-SAVINGS-AMT
011520     END-IF.
011530 2500-EXIT.
011540     EXIT.
011550
011560* --------------------------------------------------------------
011570* MORTGAGE LOAN RULES - LTV, PMI, ESCROW, EQUITY.
011580* --------------------------------------------------------------
011590* 2600-MORTGAGE-RULES NOTE, 11/20/90 TDK, REQUEST #4417 - 80% LTV
011600* AS THE PMI TRIGGER IS THE INDUSTRY-STANDARD THRESHOLD AND
011610* MATCHES WHAT THE SECONDARY-MARKET INVESTORS THIS SHOP SELLS
011620* MORTGAGE PAPER TO REQUIRE - IT IS NOT A TUNABLE PARAMETER AND
011630* HAS NEVER CHANGED SINCE THIS RULE WAS FIRST WRITTEN.
011640* --------------------------------------------------------------
011650* 2600-MORTGAGE-RULES, 08/09/94 TDK - ADDED WHEN MORTGAGE LOANS
011660* WERE FIRST BROUGHT INTO THIS PROGRAM (ORIGINALLY PERSONAL LOANS
011670* ONLY).  LTV = PRINCIPAL OVER ASSET-VALUE; PMI-REQUIRED IS SET TO
011680* 'Y' WHEN LTV EXCEEDS .80 PER THE LENDING POLICY TABLE - THIS IS
011690* A FIXED THRESHOLD IN THE CODE, NOT A PARAMETER, BECAUSE IT HAS
011700* NOT CHANGED IN THE LIFE OF THIS PROGRAM.  ESCROW IS ADDED TO THE
011710* BASE PAYMENT ONLY WHEN ESCROW-FLAG IS 'Y' - SOME MORTGAGES ARE
011720* WRITTEN WITHOUT AN ESCROW ACCOUNT AND THE FLAG TELLS US WHICH.
011730* --------------------------------------------------------------
011740 2600-MORTGAGE-RULES.
011750*    LTV = PRINCIPAL / ASSET VALUE.  NOTE THIS USES THE ORIGINAL
011760*    PRINCIPAL, NOT THE CURRENT REMAINING BALANCE - A MORTGAGE'S
011770*    LTV UNDER THIS DEFINITION DOES NOT IMPROVE AS THE LOAN IS
011780*    PAID DOWN, WHICH MATCHES HOW THE ORIGINAL UNDERWRITING LTV
011790*    IS DEFINED AT LOAN ORIGINATION.
011800     COMPUTE W-LTV-RATIO ROUNDED =
011810             W-CALC-PRINCIPAL / I-ASSET-VALUE.
011820     IF W-LTV-RATIO > 0.8000
011830         SET PMI-IS-REQUIRED      TO TRUE
011840     ELSE
011850         MOVE 'N'                  TO S-PMI-REQUIRED
011860     END-IF.
011870*    EQUITY = ASSET VALUE - PRINCIPAL.  LIKE LTV ABOVE, THIS USES
011880*    ORIGINAL PRINCIPAL RATHER THAN REMAINING BALANCE - A TRUE
011890*    CURRENT-EQUITY FIGURE WOULD ALSO NEED A CURRENT APPRAISED
011900*    VALUE, WHICH THIS MASTER RECORD DOES NOT CARRY FOR
011910*    MORTGAGES THE WAY IT DOES FOR AUTOS (SEE I-VEHICLE-AGE-YEARS
011920*    BELOW AT 2650-AUTO-RULES) - THERE IS NO DEPRECIATION SCHEDULE
011930*    FOR REAL ESTATE IN THIS SYSTEM.
011940     COMPUTE W-EQUITY = I-ASSET-VALUE - W-CALC-PRINCIPAL.
011950     MOVE W-EQUITY                TO S-EQUITY.
011960     MOVE ZERO                    TO S-CURRENT-ASSET-VALUE.
011970     MOVE 'N'                     TO S-UNDERWATER-FLAG.
011980*    S-CURRENT-ASSET-VALUE AND S-UNDERWATER-FLAG ARE AUTO-LOAN
011990*    CONCEPTS (SEE 2650 BELOW) AND ARE FORCED HERE TO ZERO/'N' FOR
012000*    EVERY MORTGAGE SO THE SUMMARY RECORD NEVER CARRIES A STALE
012010*    VALUE LEFT OVER FROM WORKING STORAGE.
012020     IF ESCROW-INCLUDED
012030         COMPUTE S-TOTAL-MONTHLY-PMT ROUNDED =
012040                 W-CALC-PAYMENT + I-ESCROW-AMOUNT
012050     ELSE
012060         MOVE W-CALC-PAYMENT       TO S-TOTAL-MONTHLY-PMT
012070     END-IF.
012080*    11/28/90 TDK - ESCROW-FLAG WAS ADDED BECAUSE NOT EVERY
012090*    MORTGAGE ON THIS PORTFOLIO IS SERVICED WITH AN ESCROW
012100*    ACCOUNT - SOME BORROWERS PAY THEIR OWN TAXES AND INSURANCE
012110*    DIRECTLY.  THE BASE MONTHLY PAYMENT (W-CALC-PAYMENT) NEVER
012120*    INCLUDES ESCROW - IT IS ADDED ON HERE, ONLY FOR DISPLAY AND
012130*    SUMMARY PURPOSES, AND NEVER FEEDS BACK INTO ANY AMORTIZATION
012140*    OR TOTAL-COST CALCULATION IN LNCALC.
012150 2600-EXIT.
012160     EXIT.
012170
012180* --------------------------------------------------------------
012190* AUTO LOAN RULES - LTV, DEPRECIATION, UNDERWATER CHECK.
012200* YEAR 1 DEPRECIATES 20% IF NEW, 10% IF NOT; EVERY LATER YEAR
012210* DEPRECIATES A FURTHER 10% OF THE THEN-CURRENT VALUE.
012220* --------------------------------------------------------------
012230* 2650-AUTO-RULES NOTE, 11/20/90 TDK, REQUEST #4417 - THE 20%/10%
012240* FIRST-YEAR SPLIT COMES FROM THE SAME DEPRECIATION TABLES THE
012250* AUTO-LOAN UNDERWRITING DESK USES FOR COLLATERAL VALUATION; IT
012260* IS A SIMPLIFICATION OF THEIR TABLE (WHICH VARIES BY MAKE) DOWN
012270* TO A SINGLE FLAT RATE BECAUSE THIS BATCH JOB HAS NO ACCESS TO
012280* THE MAKE/MODEL REFERENCE FILE THAT DESK USES INTERACTIVELY.
012290* --------------------------------------------------------------
012300* 2650-AUTO-RULES, 08/09/94 TDK - LTV SAME FORMULA AS MORTGAGE BUT
012310* AGAINST VEHICLE VALUE.  DEPRECIATION IS HANDED OFF TO 2660 BELOW
012320* ONE YEAR AT A TIME RATHER THAN COMPOUNDED IN ONE STATEMENT, SO
012330* THE FIRST-YEAR-VS-LATER-YEARS RATE DIFFERENCE (NEW VEHICLE 20
012340* PERCENT FIRST YEAR, USED VEHICLE 10 PERCENT FIRST YEAR, AND 10
012350* PERCENT EVERY YEAR AFTER REGARDLESS) STAYS READABLE.  UNDERWATER-
012360* FLAG COMPARES THE BALANCE AFTER (VEHICLE-AGE-YEARS * 12) MONTHS
012370* AGAINST THE DEPRECIATED VALUE - BOTH SIDES OF THAT COMPARE HAVE
012380* TO BE COMPUTED BEFORE WE GET HERE, SEE 2400 AND 2660.
012390* --------------------------------------------------------------
012400 2650-AUTO-RULES.
012410*    SAME LTV FORMULA AS 2600-MORTGAGE-RULES ABOVE, BUT THERE IS
012420*    NO PMI CONCEPT FOR AN AUTO LOAN - S-PMI-REQUIRED IS FORCED
012430*    TO 'N' UNCONDITIONALLY BELOW RATHER THAN EVALUATED.
012440     COMPUTE W-LTV-RATIO ROUNDED =
012450             W-CALC-PRINCIPAL / I-ASSET-VALUE.
012460     MOVE ZERO                    TO S-EQUITY.
012470     MOVE 'N'                     TO S-PMI-REQUIRED.
012480     MOVE W-CALC-PAYMENT          TO S-TOTAL-MONTHLY-PMT.
012490*    DEPRECIATION STARTS FROM THE ASSET VALUE AS OF ORIGINATION,
012500*    NOT TODAY'S VALUE, AND WALKS FORWARD ONE YEAR AT A TIME -
012510* --------------------------------------------------------------
012520* 2660-DEPREC-STEP, 08/09/94 TDK - ONE YEAR OF DEPRECIATION.  YEAR
012530* 1 USES THE NEW-VEHICLE-FLAG TO PICK .80 (NEW) OR .90 (USED)
012540* AGAINST THE ORIGINAL VALUE; EVERY YEAR AFTER THAT ALWAYS USES
012550* .90 REGARDLESS OF THE NEW-VEHICLE-FLAG - A USED CAR DOES NOT GET
012560* A SECOND DISCOUNT FOR ALREADY HAVING BEEN DEPRECIATED ONCE.
012570* --------------------------------------------------------------
012580*    SEE 2660-DEPREC-STEP.  I-VEHICLE-AGE-YEARS IS MAINTAINED ON
012590*    THE MASTER BY A SEPARATE MONTHLY AGING JOB, NOT BY THIS
012600*    PROGRAM, SO LNORG01 NEVER COMPUTES AGE FROM A PURCHASE DATE
012610*    ITSELF.
012620     MOVE I-ASSET-VALUE           TO W-DEPREC-VALUE.
012630     PERFORM 2660-DEPREC-STEP THRU 2660-EXIT
012640         VARYING W-DEPREC-YEAR-IX FROM 1 BY 1
012650         UNTIL W-DEPREC-YEAR-IX > I-VEHICLE-AGE-YEARS.
012660     MOVE W-DEPREC-VALUE          TO S-CURRENT-ASSET-VALUE.
012670*    UNDERWATER CHECK COMPARES THE BALANCE AS OF THE SAME
012680*    ELAPSED-TIME POINT AS THE DEPRECIATION (I-VEHICLE-AGE-YEARS
012690*    CONVERTED TO MONTHS), NOT THE BALANCE AS OF THE MASTER'S
012700*    ACTUAL I-MONTHS-ELAPSED - THE TWO CLOCKS ARE NOT GUARANTEED
012710*    TO AGREE IF A LOAN HAS EVER BEEN IN FORBEARANCE, SO THIS
012720*    RECOMPUTES A SEPARATE "AS OF VEHICLE AGE" BALANCE JUST FOR
012730*    THE UNDERWATER TEST, THEN RECOMPUTES AGAIN BELOW USING THE
012740*    REAL ELAPSED MONTHS FOR THE FIGURE THAT ACTUALLY GOES ON THE
012750*    SUMMARY RECORD AND THE REPORT.
012760     COMPUTE W-YEARS-AS-MONTHS = I-VEHICLE-AGE-YEARS * 12.
012770     MOVE W-YEARS-AS-MONTHS       TO W-ELAPSED-MONTHS.
012780     PERFORM 3300-CALC-REMAIN-BALANCE THRU 3300-EXIT.
012790     IF W-BALANCE > W-DEPREC-VALUE
012800         MOVE 'Y'                  TO S-UNDERWATER-FLAG
012810     ELSE
012820         MOVE 'N'                  TO S-UNDERWATER-FLAG
012830     END-IF.
012840*    NOW RECOMPUTE W-BALANCE A SECOND TIME USING THE REAL
012850*    I-MONTHS-ELAPSED SO 2700-WRITE-SUMMARY PICKS UP THE CORRECT
012860*    OUTSTANDING BALANCE - THE VALUE LEFT IN W-BALANCE BY THE
012870*    UNDERWATER CHECK ABOVE WOULD OTHERWISE BE AS-OF-VEHICLE-AGE,
012880*    NOT AS-OF-TODAY.
012890     MOVE I-MONTHS-ELAPSED         TO W-ELAPSED-MONTHS.
012900     PERFORM 3300-CALC-REMAIN-BALANCE THRU 3300-EXIT.
012910 2650-EXIT.
012920     EXIT.
012930
012940*    2660-DEPREC-STEP RUNS ONCE PER YEAR OF I-VEHICLE-AGE-YEARS.
012950*    VEHICLE-IS-NEW IS ONLY CONSULTED ON YEAR 1 - A USED CAR OR A
012960*    NEW CAR IN ITS SECOND AND LATER YEARS BOTH DEPRECIATE AT THE
012970*    SAME 10% RATE, SINCE THE "NEW CAR PREMIUM DROP" ONLY APPLIES
012980*    TO THE FIRST YEAR OFF THE LOT.
012990 2660-DEPREC-STEP.
013000     IF W-DEPREC-YEAR-IX = 1 AND VEHICLE-IS-NEW
013010         COMPUTE W-DEPREC-VALUE ROUNDED = W-DEPREC-VALUE * 0.80
013020     ELSE
013030         COMPUTE W-DEPREC-VALUE ROUNDED = W-DEPREC-VALUE * 0.90
013040     END-IF.
013050 2660-EXIT.
013060     EXIT.
013070
013080* --------------------------------------------------------------
013090* WRITE THE LOAN-SUMMARY OUTPUT RECORD.
013100* --------------------------------------------------------------
013110* 2700-WRITE-SUMMARY NOTE - THIS IS THE ONLY PARAGRAPH THAT
013120* WRITES TO LOAN-SUMMARY-FILE, AND IT WRITES EXACTLY ONE RECORD
013130* PER SUCCESSFULLY VALIDATED LOAN - THERE IS NO REWRITE OR UPDATE
013140* OF A SUMMARY RECORD LATER IN THE PROGRAM, SO EVERY FIELD MOVED
013150* IN HERE MUST ALREADY BE IN ITS FINAL STATE BY THE TIME THIS
013160* PERFORM RUNS - THAT IS WHY IT COMES AFTER THE TYPE-SPECIFIC
013170* EVALUATE IN 2000-MAINLINE RATHER THAN BEFORE IT.
013180* --------------------------------------------------------------
013190* 2700-WRITE-SUMMARY, 06/14/87 RJL - BUILDS AND WRITES THE 150-BYTE
013200* LOAN-SUMMARY-FILE RECORD.  EVERY FIELD MOVED HERE WAS COMPUTED IN
013210* AN EARLIER PARAGRAPH (2200 THROUGH 2660 DEPENDING ON LOAN TYPE) -
013220* THIS PARAGRAPH DOES NO ARITHMETIC OF ITS OWN, IT ONLY ASSEMBLES.
013230* --------------------------------------------------------------
013240 2700-WRITE-SUMMARY.
013250     MOVE I-LOAN-ID                TO S-LOAN-ID.
013260     MOVE I-LOAN-NAME               TO S-LOAN-NAME.
013270     MOVE I-LOAN-TYPE                TO S-LOAN-TYPE.
013280     MOVE W-CALC-PAYMENT             TO S-MONTHLY-PAYMENT.
013290     MOVE W-CALC-TOTAL-INT           TO S-TOTAL-INTEREST.
013300     MOVE W-CALC-TOTAL-COST          TO S-TOTAL-COST.
013310     MOVE W-BALANCE                  TO S-REMAINING-BALANCE.
013320     MOVE W-SAVINGS-AMT              TO S-EXTRA-PMT-SAVINGS.
013330     MOVE W-LTV-RATIO                TO S-LTV-RATIO.
013340     WRITE LOAN-SUMMARY-FILE FROM LN-SUMMARY-REC.
013350 2700-EXIT.
013360     EXIT.
013370
013380* --------------------------------------------------------------
013390* PRINT THE PER-LOAN DETAIL BLOCK.
013400* --------------------------------------------------------------
013410* 2710-PRINT-DETAIL NOTE - THIS PARAGRAPH PRINTS LINES 1 THROUGH
013420* 4 FOR EVERY LOAN AND THEN EITHER LINE 5-MTG OR 5-AUT DEPENDING
013430* ON TYPE, BUT NEVER BOTH AND NEVER NEITHER FOR A MORTGAGE OR
013440* AUTO LOAN - A PERSONAL LOAN PRINTS NO FIFTH LINE AT ALL, WHICH
013450* IS WHY THE DETAIL BLOCK IS A DIFFERENT NUMBER OF LINES LONG
013460* DEPENDING ON LOAN TYPE.  THE "AFTER ADVANCING 2 LINES" ON
013470* DETAIL-LINE-1 BELOW IS WHAT PUTS A BLANK LINE BETWEEN EACH
013480* LOAN'S BLOCK AND THE PRIOR ONE'S.
013490* --------------------------------------------------------------
013500* 2710-PRINT-DETAIL, 06/14/87 RJL - THE LONGEST PARAGRAPH IN THE
013510* PROGRAM BECAUSE THE DETAIL BLOCK LAYOUT DIFFERS BY LOAN TYPE -
013520* SEE THE FIVE DETAIL-LINE GROUPS IN WORKING-STORAGE (DETAIL-LINE-1
013530* THROUGH DETAIL-LINE-5-AUT).  RATHER THAN ONE GENERIC LINE WITH
013540* BLANK FIELDS FOR WHICHEVER TYPE DOESN'T APPLY, THE SHOP STANDARD
013550* HERE IS A DIFFERENT PRINT LINE PER TYPE SO THE REPORT READS
013560* CLEANLY - A MORTGAGE LINE SHOWS LTV/PMI/EQUITY, AN AUTO LINE
013570* SHOWS DEPRECIATED VALUE/UNDERWATER, A PERSONAL LINE SHOWS
013580* NEITHER.  09/22/93 TDK ADDED THE EXTRA-PAYMENT-SAVINGS COLUMN TO
013590* ALL THREE LAYOUTS WHEN THAT FEATURE WAS ADDED TO THE CALCULATOR.
013600* --------------------------------------------------------------
013610 2710-PRINT-DETAIL.
013620     MOVE I-LOAN-ID                  TO O1-LOAN-ID.
013630     MOVE I-LOAN-NAME                TO O1-LOAN-NAME.
013640*    THE EVALUATE BELOW TRANSLATES THE 1-CHARACTER TYPE CODE
013650*    STORED ON THE MASTER INTO A SPELLED-OUT WORD FOR THE REPORT
013660*    ONLY - THE SUMMARY RECORD (2700 ABOVE) KEEPS THE RAW
013670*    1-CHARACTER CODE, SINCE DOWNSTREAM PROGRAMS THAT READ LNSUMRY
013680*    EXPECT THE SHORT CODE, NOT THE SPELLED-OUT WORD.
013690     EVALUATE TRUE
013700         WHEN PERSONAL-LOAN  MOVE 'PERSONAL'  TO O1-LOAN-TYPE
013710         WHEN AUTO-LOAN      MOVE 'AUTO'      TO O1-LOAN-TYPE
013720         WHEN MORTGAGE-LOAN  MOVE 'MORTGAGE'  TO O1-LOAN-TYPE
013730     END-EVALUATE.
013740*    02/19/04 PJH - WIRED IN 3830-FORMAT-DATE SO THE LOAN'S START
013750*    DATE (READ OFF THE MASTER BUT NEVER PRINTED BEFORE) SHOWS ON
013760*    THE DETAIL LINE AS MM/DD/YYYY.  REQUEST #6201.
013770     PERFORM 3830-FORMAT-DATE THRU 3830-EXIT.
013780     MOVE O-DATE-MMDDYYYY            TO O1-START-DATE.
013790     WRITE PRTLINE FROM DETAIL-LINE-1
013800         AFTER ADVANCING 2 LINES
013810             AT EOP
013820                 PERFORM 1200-WRITE-HEADINGS THRU 1200-EXIT.
013830
013840*    02/19/04 PJH - PRINCIPAL AND RATE NOW ROUTE THROUGH THE
013850*    CALCULATOR UTILITY'S FORMAT PARAGRAPHS INSTEAD OF A DIRECT
013860*    MOVE/COMPUTE, PER THE LOAN CALCULATOR FORMATTING RULE.
013870*    BEFORE THIS CHANGE EACH REPORT PARAGRAPH MOVED A RAW FIELD
013880*    STRAIGHT INTO AN EDITED PICTURE, WHICH WORKED FINE UNTIL THE
013890*    SHOP STANDARDIZED ON THE $Z,ZZZ,ZZ9.99-STYLE EDIT PICTURE
013900*    LIVING IN ONE PLACE (EDIT-AREA IN LNWORK) SO EVERY CALLER
013910*    FORMATS THE SAME WAY - SEE 3800/3810/3820/3830 IN LNCALC.
013920     MOVE I-PRINCIPAL                TO W-FMT-AMOUNT-9.
013930     PERFORM 3800-FORMAT-CURRENCY-9 THRU 3800-EXIT.
013940     MOVE O-CURRENCY-9               TO O2-PRINCIPAL.
013950     MOVE I-ANNUAL-RATE               TO W-FMT-RATE.
013960     PERFORM 3820-FORMAT-PERCENT THRU 3820-EXIT.
013970     MOVE O-PERCENT                   TO O2-RATE.
013980     MOVE I-TERM-MONTHS              TO O2-TERM.
013990     WRITE PRTLINE FROM DETAIL-LINE-2
014000         AFTER ADVANCING 1 LINE.
014010
014020*    TOTAL COST USES THE WIDER W-FMT-AMOUNT-11/3810 PAIR, NOT THE
014030*    9-DIGIT ONE USED FOR PRINCIPAL, TOTAL INTEREST AND MONTHLY
014040*    PAYMENT ABOVE - A 30-YEAR MORTGAGE'S TOTAL COST CAN EXCEED
014050*    WHAT THE 9-DIGIT PICTURE HOLDS, WHICH IS WHY DETAIL-LINE-3'S
014060*    O3-TOT-COST FIELD IS ALSO WIDER THAN O3-MO-PMT AND O3-TOT-INT.
014070     MOVE W-CALC-PAYMENT             TO W-FMT-AMOUNT-9.
014080     PERFORM 3800-FORMAT-CURRENCY-9 THRU 3800-EXIT.
014090     MOVE O-CURRENCY-9               TO O3-MO-PMT.
014100     MOVE W-CALC-TOTAL-INT           TO W-FMT-AMOUNT-9.
014110     PERFORM 3800-FORMAT-CURRENCY-9 THRU 3800-EXIT.
014120     MOVE O-CURRENCY-11              TO O3-TOT-INT.
014130     MOVE W-CALC-TOTAL-COST          TO W-FMT-AMOUNT-11.
014140     PERFORM 3810-FORMAT-CURRENCY-11 THRU 3810-EXIT.
014150     MOVE O-CURRENCY-11              TO O3-TOT-COST.
014160     WRITE PRTLINE FROM DETAIL-LINE-3
014170         AFTER ADVANCING 1 LINE.
014180
014190*    DETAIL-LINE-4 PRINTS UNFORMATTED - W-BALANCE AND W-SAVINGS-AMT
014200*    MOVE DIRECTLY INTO THEIR EDITED REPORT FIELDS WITHOUT A ROUND
014210*    TRIP THROUGH 3800, BECAUSE THOSE TWO FIELDS WERE ALREADY
014220*    ROUNDED WHEN COMPUTED BACK IN LNCALC (SEE 3300 AND 3400) AND
014230*    DO NOT NEED A SECOND FORMATTING PASS - ONLY THE CURRENCY-9/11
014240*    EDIT PICTURES THEMSELVES ARE SHARED, NOT THE FORMAT PARAGRAPH.
014250     MOVE W-BALANCE                  TO O4-REMAIN-BAL.
014260     MOVE W-SAVINGS-AMT              TO O4-SAVINGS.
014270     WRITE PRTLINE FROM DETAIL-LINE-4
014280         AFTER ADVANCING 1 LINE.
014290
014300*    FIFTH LINE IS TYPE-SPECIFIC AND OPTIONAL - SEE THE NOTE AT
014310*    THE TOP OF THIS PARAGRAPH.  NOTICE THERE IS NO "WHEN OTHER"
014320*    BRANCH HERE, UNLIKE THE EVALUATE AT THE TOP OF THIS PARAGRAPH
014330*    AND THE ONE IN 2000-MAINLINE - FOR A PERSONAL LOAN, NOTHING
014340*    IS WRITTEN AND CONTROL FALLS THROUGH TO 2710-EXIT.
014350     EVALUATE TRUE
014360         WHEN MORTGAGE-LOAN
014370             MOVE W-LTV-RATIO         TO O5M-LTV
014380             MOVE S-PMI-REQUIRED      TO O5M-PMI
014390             MOVE W-EQUITY            TO O5M-EQUITY
014400             MOVE S-TOTAL-MONTHLY-PMT TO O5M-TOT-PMT
014410             WRITE PRTLINE FROM DETAIL-LINE-5-MTG
014420                 AFTER ADVANCING 1 LINE
014430         WHEN AUTO-LOAN
014440             MOVE W-LTV-RATIO         TO O5A-LTV
014450             MOVE S-CURRENT-ASSET-VALUE TO O5A-CURR-VAL
014460             MOVE S-UNDERWATER-FLAG   TO O5A-UNDR
014470             WRITE PRTLINE FROM DETAIL-LINE-5-AUT
014480                 AFTER ADVANCING 1 LINE
014490     END-EVALUATE.
014500 2710-EXIT.
014510     EXIT.
014520
014530* --------------------------------------------------------------
014540* ACCUMULATE PORTFOLIO AND 3-SLOT TYPE TOTALS.
014550* --------------------------------------------------------------
014560* 2720-TYPE-ACCUM NOTE, 08/09/94 TDK, REQUEST #5186 - BEFORE THIS
014570* CHANGE THE SUBTOTALS WERE ACCUMULATED WITH A SIMPLE CHANGE-OF-
014580* TYPE-CODE TEST (LIKE A CLASSIC SORT CONTROL BREAK) AND PRINTED
014590* AS SOON AS THE TYPE CODE CHANGED.  THAT BROKE THE FIRST TIME
014600* THE MASTER EXTRACT ARRIVED WITH TWO NON-CONSECUTIVE RUNS OF THE
014610* SAME TYPE - THE SECOND RUN RESET THE SUBTOTAL AND OVERWROTE THE
014620* FIRST RUN'S PRINTED LINE.  THE FIXED 3-SLOT TABLE BELOW
014630* ACCUMULATES ALL THREE TYPES SIMULTANEOUSLY REGARDLESS OF INPUT
014640* ORDER AND PRINTS ONLY ONCE, AT END OF FILE, FROM 5000-TYPE-
014650* SUBTOTALS - SEE THE NOTE AT H-LOAN-TYPE'S REMOVAL IN LNWORK.
014660 2720-TYPE-ACCUM.
014670     ADD W-CALC-PRINCIPAL    TO C-TOT-PRINCIPAL.
014680     ADD W-CALC-TOTAL-INT    TO C-TOT-INTEREST.
014690     ADD W-CALC-PAYMENT      TO C-TOT-MONTHLY-PMT.
014700
014710*    SET TT-IX TO 1/2/3 POSITIONS THE INDEX AT THE RIGHT SLOT -
014720*    THE SLOT ORDER MUST STAY IN SYNC WITH THE TT-TYPE-CODE LOAD
014730*    IN 1100-LOAD-TABLES ABOVE.  THERE IS NO SEARCH STATEMENT
014740*    HERE BECAUSE WITH ONLY THREE FIXED TYPES A SEARCH WOULD BE
014750*    MORE CODE FOR NO GAIN OVER A DIRECT EVALUATE/SET.
014760     EVALUATE TRUE
014770         WHEN PERSONAL-LOAN  SET TT-IX TO 1
014780         WHEN AUTO-LOAN      SET TT-IX TO 2
014790         WHEN MORTGAGE-LOAN  SET TT-IX TO 3
014800     END-EVALUATE.
014810     ADD 1                    TO TT-COUNT (TT-IX).
014820     ADD W-CALC-PRINCIPAL     TO TT-PRINCIPAL (TT-IX).
014830     ADD W-CALC-TOTAL-INT     TO TT-INTEREST (TT-IX).
014840 2720-EXIT.
014850     EXIT.
014860
014870* --------------------------------------------------------------
014880* SCHEDULE CROSS-FOOT AUDIT - USES THE MONTHS-TO-PAYOFF
014890* SIMULATION TO CONFIRM THE SCHEDULE WE JUST WROTE PAYS OFF IN
014900* EXACTLY TERM-MONTHS AT THE COMPUTED PAYMENT.  A MISMATCH IS
014910* PRINTED BUT DOES NOT STOP THE RUN.
014920* --------------------------------------------------------------
014930* 2730-AUDIT-SCHEDULE NOTE, 04/17/01 PJH - THIS PARAGRAPH WAS
014940* ADDED AFTER AN INTERNAL AUDIT FINDING ON A HANDFUL OF LOANS
014950* WHERE ROUNDING ON THE MONTHLY PAYMENT LEFT THE SCHEDULE A
014960* MONTH OR TWO SHORT OR LONG OF THE STATED TERM - SEE THE
014970* 02/10/87 RJL CHANGE LOG ENTRY ABOVE FOR THE ORIGINAL, NARROWER
014980* VERSION OF THE SAME ROUNDING PROBLEM.  RATHER THAN TRY TO PROVE
014990* THE AMORTIZATION MATH CORRECT ANALYTICALLY FOR EVERY COMBINATION
015000* OF RATE, TERM AND PRINCIPAL, THIS RUNS AN INDEPENDENT SIMULATION
015010* (3500-CALC-MONTHS-PAYOFF) AND FLAGS ANY LOAN WHERE THE TWO
015020* DISAGREE, SO A HUMAN CAN LOOK AT IT.
015030* --------------------------------------------------------------
015040* 2730-AUDIT-SCHEDULE, 09/22/93 TDK - ADDED FOR INTERNAL AUDIT WHEN
015050* THEY ASKED FOR A WAY TO SPOT-CHECK THE AMORTIZATION MATH WITHOUT
015060* PULLING THE FULL AMORT-FILE OFF TAPE.  PRINTS A SHORT LINE TO THE
015070* REPORT FOR THE SAME FIRST-FIVE-MONTHS WINDOW AS 2320 BUT IN A
015080* COMPRESSED FORMAT THAT FITS MORE LOANS PER PAGE.
015090* --------------------------------------------------------------
015100 2730-AUDIT-SCHEDULE.
015110     MOVE I-PRINCIPAL             TO W-CALC-PRINCIPAL.
015120     MOVE W-CALC-PAYMENT          TO W-CALC-MAXPMT.
015130     PERFORM 3500-CALC-MONTHS-PAYOFF THRU 3500-EXIT.
015140*    02/19/04 PJH - W-AUDIT-DIFF MOVED TO A 77-LEVEL, SEE THE
015150*    LNWORK CHANGE LOG - IT IS A ONE-OFF SCRATCH RESULT USED
015160*    ONLY HERE AND ON THE NEXT LINE, NOT PART OF THE LOAN
015170*    CALCULATOR'S SHARED WORK AREA.
015180     COMPUTE W-AUDIT-DIFF = W-AUDIT-MONTHS - I-TERM-MONTHS.
015190     IF W-AUDIT-DIFF NOT = ZERO
015200         MOVE W-AUDIT-DIFF         TO OAU-DIFF
015210         WRITE PRTLINE FROM AUDIT-LINE
015220             AFTER ADVANCING 1 LINE
015230     END-IF.
015240 2730-EXIT.
015250     EXIT.
015260
015270* --------------------------------------------------------------
015280* BUFFER THIS LOAN FOR THE COMPARISON REPORT PASS.
015290* --------------------------------------------------------------
015300* 2740-HOLD-FOR-COMPARE NOTE, 09/30/02 PJH, REQUEST #6140 - THE
015310* 200-ENTRY CAP ON LOAN-HOLD-TABLE WAS SIZED AGAINST THE BRANCH
015320* PORTFOLIO VOLUME AT THE TIME THIS WAS WRITTEN.  IF LH-COUNT
015330* EVER REACHES 200 THIS IF SIMPLY STOPS BUFFERING ADDITIONAL
015340* LOANS WITHOUT RAISING ANY ERROR OR WARNING - THE COMPARISON
015350* REPORT WOULD SILENTLY COVER ONLY THE FIRST 200 LOANS ON A
015360* LARGER RUN.  IF THE PORTFOLIO GROWS PAST 200 ACTIVE LOANS THIS
015370* TABLE NEEDS TO GROW WITH IT.
015380* --------------------------------------------------------------
015390* 2740-HOLD-FOR-COMPARE, 06/14/87 RJL - STASHES THIS LOAN'S KEY
015400* FIELDS (PRINCIPAL, RATE, TERM) INTO THE HOLD AREA THAT 4000
015410* COMPARISON-SECTION READS FROM.  PERFORMED AFTER EVERY VALID
015420* LOAN SO THE COMPARISON TABLE ROW FOR THIS LOAN CAN BE BUILT
015430* IMMEDIATELY AFTER THE DETAIL BLOCK RATHER THAN IN A SEPARATE
015440* PASS OVER THE FILE.
015450* --------------------------------------------------------------
015460 2740-HOLD-FOR-COMPARE.
015470     IF LH-COUNT < 200
015480         ADD 1 TO LH-COUNT
015490         SET LH-IX TO LH-COUNT
015500         MOVE I-LOAN-ID            TO LH-LOAN-ID (LH-IX)
015510         MOVE I-PRINCIPAL          TO LH-PRINCIPAL (LH-IX)
015520         MOVE I-ANNUAL-RATE        TO LH-RATE (LH-IX)
015530         MOVE I-TERM-MONTHS        TO LH-TERM (LH-IX)
015540         MOVE W-CALC-PAYMENT       TO LH-OWN-PAYMENT (LH-IX)
015550         MOVE W-CALC-TOTAL-COST    TO LH-OWN-TOTAL-COST (LH-IX)
015560     END-IF.
015570 2740-EXIT.
015580     EXIT.
015590
015600* --------------------------------------------------------------
015610* END OF FILE - COMPARISON REPORT, CONTROL BREAK, TOTALS, CLOSE.
015620* --------------------------------------------------------------
015630* 9000-TERMINATE NOTE - THE THREE PERFORMS BELOW RUN IN A FIXED
015640* ORDER THAT MATCHES HOW THE REPORT READS TOP TO BOTTOM: THE
015650* COMPARISON REPORT PRINTS ON ITS OWN PAGE(S) FIRST, THEN THE
015660* TYPE SUBTOTALS, THEN THE FINAL GRAND TOTALS.  DO NOT REORDER
015670* THESE WITHOUT CHECKING WHETHER OPERATIONS HAS ANY AUTOMATED
015680* PAGE-COUNT EXPECTATIONS BUILT AROUND THE CURRENT ORDER.
015690 9000-TERMINATE.
015700     PERFORM 4000-COMPARISON-SECTION THRU 4000-EXIT.
015710     PERFORM 5000-TYPE-SUBTOTALS THRU 5000-EXIT.
015720     PERFORM 9100-GRAND-TOTALS THRU 9100-EXIT.
015730*    ALL FOUR FILES CLOSE TOGETHER HERE, AT THE VERY END OF THE
015740*    RUN - NONE OF THEM ARE CLOSED EARLIER EVEN THOUGH THE MASTER
015750*    FINISHES BEING READ WELL BEFORE THIS PARAGRAPH RUNS, SINCE
015760*    THE COMPARISON SECTION ABOVE STILL NEEDS THE REPORT FILE OPEN.
015770     CLOSE LOAN-MASTER-FILE.
015780     CLOSE LOAN-SUMMARY-FILE.
015790     CLOSE LOAN-AMORT-FILE.
015800     CLOSE LOAN-REPORT-FILE.
015810 9000-EXIT.
015820     EXIT.
015830
015840*    9010-READ-MASTER IS THE ONLY PARAGRAPH IN THE PROGRAM THAT
015850*    ISSUES A READ AGAINST LOAN-MASTER-FILE - BOTH 1000-INIT'S
015860*    PRIMING READ AND 2000-MAINLINE'S PER-LOAN READ CALL THROUGH
015870*    HERE, SO THERE IS EXACTLY ONE PLACE TO LOOK IF THE AT END
015880*    HANDLING EVER NEEDS TO CHANGE.
015890* --------------------------------------------------------------
015900* 9010-READ-MASTER, 06/14/87 RJL - SINGLE READ PARAGRAPH, PERFORMED
015910* FROM BOTH 1000-INIT (PRIMING READ) AND 2000-MAINLINE (EVERY
015920* SUBSEQUENT READ).  W-LOANS-READ IS BUMPED HERE ON EVERY
015930* SUCCESSFUL READ BEFORE VALIDATION EVER RUNS - SEE THE NOTE AT
015940* 1000-INIT ABOVE.
015950* --------------------------------------------------------------
015960 9010-READ-MASTER.
015970     READ LOAN-MASTER-FILE
015980         AT END
015990             MOVE 'NO'             TO MORE-RECS
016000     END-READ.
016010 9010-EXIT.
016020     EXIT.
016030
016040* --------------------------------------------------------------
016050* COMPARISON REPORT - 36/60/72 MONTHS AT 1% AND 5%, PLUS EACH
016060* LOAN'S OWN RATE, AFFORDABLE PRINCIPAL AND COST COMPARISON
016070* AGAINST THE 60-MONTH/5% REFERENCE SCENARIO.
016080* --------------------------------------------------------------
016090* 4000-COMPARISON-SECTION NOTE, 06/02/99 MSP, REQUEST #6140 - THIS
016100* WHOLE SECTION EXISTS SO LOAN OFFICERS CAN SHOW A BORROWER, SIDE
016110* BY SIDE, WHAT THEIR PAYMENT WOULD HAVE BEEN AT A HANDFUL OF
016120* STANDARD REFINANCE SCENARIOS WITHOUT HAVING TO RUN A SEPARATE
016130* WHAT-IF CALCULATION BY HAND FOR EVERY LOAN ON THE BOOKS.
016140* --------------------------------------------------------------
016150* 4000-COMPARISON-SECTION, 09/22/93 TDK - BUILDS THE RATE/TERM
016160* COMPARISON TABLE REQUESTED BY LENDING OPERATIONS SO A LOAN
016170* OFFICER CAN SHOW A BORROWER WHAT THE PAYMENT WOULD LOOK LIKE AT
016180* 36, 60, OR 72 MONTHS AND AT 1 PERCENT OR 5 PERCENT, SIDE BY SIDE
016190* WITH THE LOAN'S OWN ACTUAL TERMS, WITHOUT RE-KEYING THE LOAN ON A
016200* CALCULATOR.  USES THE SAME 2200-CALC-PAYMENT COPYBOOK ROUTINE AS
016210* THE MAIN CALCULATION, JUST WITH DIFFERENT TERM/RATE INPUTS EACH
016220* PASS.
016230* --------------------------------------------------------------
016240 4000-COMPARISON-SECTION.
016250*    IF NOTHING WAS EVER BUFFERED (AN EMPTY MASTER, OR EVERY LOAN
016260*    FAILED VALIDATION) THIS SECTION IS SKIPPED ENTIRELY - THERE
016270*    IS NO POINT PRINTING A COMPARISON TITLE AND HEADER FOR A
016280*    TABLE WITH ZERO ROWS.
016290     IF LH-COUNT = ZERO
016300         GO TO 4000-EXIT
016310     END-IF.
016320     WRITE PRTLINE FROM COMPARE-TITLE
016330         AFTER ADVANCING PAGE.
016340     WRITE PRTLINE FROM COMPARE-HDR-1
016350         AFTER ADVANCING 2 LINES.
016360     PERFORM 4300-COMPARE-ROW THRU 4300-EXIT
016370         VARYING LH-IX FROM 1 BY 1
016380         UNTIL LH-IX > LH-COUNT.
016390 4000-EXIT.
016400     EXIT.
016410
016420*    4300-COMPARE-ROW PRINTS TWO PHYSICAL REPORT LINES PER LOAN -
016430*    COMPARE-ROW (THE SIX-CELL GRID PLUS OWN-RATE PAYMENT) AND
016440*    COMPARE-ROW-2 (AFFORDABLE PRINCIPAL AND THE COST-COMPARE
016450*    LABEL) - BOTH SHARE THE SAME LOAN ID IMPLICITLY BY POSITION,
016460*    SINCE ONLY COMPARE-ROW ACTUALLY PRINTS THE LOAN ID COLUMN.
016470* --------------------------------------------------------------
016480* 4300-COMPARE-ROW, 09/22/93 TDK - ONE ROW OF THE COMPARISON TABLE,
016490* ONE LOAN.  PERFORMS 4310 SIX TIMES (THREE TERMS TIMES TWO RATES)
016500* TO FILL THE SIX PAYMENT CELLS ACROSS THE ROW.
016510* --------------------------------------------------------------
016520 4300-COMPARE-ROW.
016530     MOVE LH-LOAN-ID (LH-IX)      TO OC-LOAN-ID.
016540     MOVE LH-PRINCIPAL (LH-IX)    TO W-CALC-PRINCIPAL.
016550
016560*    THE NESTED PERFORM VARYING/AFTER BELOW WALKS ALL 3 TERMS BY
016570*    BOTH 2 RATES, I.E. ALL SIX GRID CELLS, CALLING 4310-COMPARE-
016580*    CELL ONCE PER CELL - CT-IX IS THE OUTER (SLOWER-CHANGING)
016590*    INDEX AND CR-IX THE INNER ONE, WHICH MATCHES THE COLUMN
016600*    ORDER ON COMPARE-HDR-1 (36/1, 36/5, 60/1, 60/5, 72/1, 72/5).
016610     PERFORM 4310-COMPARE-CELL THRU 4310-EXIT
016620         VARYING CT-IX FROM 1 BY 1 UNTIL CT-IX > 3
016630         AFTER CR-IX FROM 1 BY 1 UNTIL CR-IX > 2.
016640
016650*    OWN-RATE PAYMENT WAS ALREADY COMPUTED DURING THE MAIN PASS
016660*    AND SIMPLY CARRIED FORWARD IN THE HOLD TABLE RATHER THAN
016670*    RECOMPUTED HERE - THAT IS WHY LH-OWN-PAYMENT EXISTS AS A
016680*    SEPARATE FIELD FROM THE SIX GRID CELLS, WHICH ARE ALL
016690*    RECOMPUTED FRESH EVERY TIME THIS SECTION RUNS.
016700     MOVE LH-OWN-PAYMENT (LH-IX)  TO OC-PMT-OWN.
016710     WRITE PRTLINE FROM COMPARE-ROW
016720         AFTER ADVANCING 1 LINE
016730             AT EOP
016740                 PERFORM 1200-WRITE-HEADINGS THRU 1200-EXIT.
016750
016760*    AFFORDABLE-PRINCIPAL ASKS "AT THE BORROWER'S OWN PAYMENT
016770*    AMOUNT, HOW MUCH COULD THEY BORROW AT THE REFERENCE 60-MONTH
016780*    5% TERMS" - IT IS THE INVERSE OF THE USUAL PAYMENT
016790*    CALCULATION, SOLVING FOR PRINCIPAL GIVEN A FIXED PAYMENT
016800*    RATHER THAN SOLVING FOR PAYMENT GIVEN A FIXED PRINCIPAL -
016810*    SEE 3600-CALC-AFFORD-PRINCIPAL IN LNCALC FOR THE FORMULA.
016820     MOVE LH-OWN-PAYMENT (LH-IX)  TO W-CALC-MAXPMT.
016830     MOVE W-REF-TERM               TO W-CALC-TERM.
016840     MOVE W-REF-RATE                TO W-CALC-RATE.
016850     COMPUTE W-MONTHLY-RATE ROUNDED = W-CALC-RATE / 12.
016860     PERFORM 3010-CALC-DENOM-FACTOR THRU 3010-EXIT.
016870     PERFORM 3600-CALC-AFFORD-PRINCIPAL THRU 3600-EXIT.
016880     MOVE W-AFFORD-PRINCIPAL        TO OC-AFFORD.
016890
016900*    COST COMPARISON RECOMPUTES THE LOAN'S OWN PAYMENT AND TOTAL
016910*    COST AT THE REFERENCE 60-MONTH/5% TERMS AND DIFFERENCES IT
016920*    AGAINST THE LOAN'S ACTUAL TOTAL COST (CARRIED FORWARD IN
016930*    LH-OWN-TOTAL-COST) - A NEGATIVE DIFFERENCE MEANS THE
016940*    BORROWER'S OWN TERMS COST LESS OVER THE LIFE OF THE LOAN
016950*    THAN THE REFERENCE SCENARIO WOULD HAVE.
016960     MOVE LH-PRINCIPAL (LH-IX)      TO W-CALC-PRINCIPAL.
016970     PERFORM 3000-CALC-MONTHLY-PMT THRU 3000-EXIT.
016980     PERFORM 3100-CALC-TOTAL-INT-COST THRU 3100-EXIT.
016990     MOVE LH-OWN-TOTAL-COST (LH-IX) TO W-COST-DIFF-BASE.
017000     PERFORM 3700-CALC-COST-COMPARE THRU 3700-EXIT.
017010*    02/19/04 PJH - DIRECTION LABEL ADDED SO THE SIGN OF
017020*    W-COST-DIFF IS NOT LOST WHEN IT GOES INTO THE UNSIGNED
017030*    REPORT PICTURE.  REQUEST #6201.  BEFORE THIS FIX A LOAN
017040*    WHOSE OWN TERMS COST MORE THAN THE REFERENCE LOOKED
017050*    IDENTICAL ON THE REPORT TO ONE WHOSE OWN TERMS COST LESS -
017060*    BOTH PRINTED THE SAME UNSIGNED NUMBER WITH NO WAY TO TELL
017070*    WHICH DIRECTION IT WENT.  THE EVALUATE BELOW PICKS THE LABEL
017080*    OFF THE SIGNED W-COST-DIFF BEFORE IT IS EVER TOUCHED BY
017090*    ANYTHING UNSIGNED.
017100     EVALUATE TRUE
017110         WHEN W-COST-DIFF < ZERO
017120             MOVE 'OWN CHEAPER BY'  TO OC-COST-LABEL
017130         WHEN W-COST-DIFF > ZERO
017140             MOVE 'REF CHEAPER BY'  TO OC-COST-LABEL
017150         WHEN OTHER
017160             MOVE 'SAME TOTAL COST' TO OC-COST-LABEL
017170     END-EVALUATE.
017180*    ONLY AFTER THE LABEL IS SET DO WE MOVE THE ABSOLUTE VALUE
017190*    (W-COST-DIFF-ABS, COMPUTED IN 3700-CALC-COST-COMPARE) INTO
017200*    THE UNSIGNED REPORT FIELD - THE LABEL AND THE MAGNITUDE
017210*    TOGETHER CARRY THE SAME INFORMATION THE RAW SIGNED NUMBER
017220*    WOULD HAVE, JUST SPELLED OUT FOR THE READER INSTEAD OF
017230*    LEFT AS A BARE MINUS SIGN THAT A REPORT READER COULD EASILY
017240*    MISS.
017250     MOVE W-COST-DIFF-ABS           TO OC-COST-DIFF.
017260     WRITE PRTLINE FROM COMPARE-ROW-2
017270         AFTER ADVANCING 1 LINE.
017280 4300-EXIT.
017290     EXIT.
017300
017310*    4310-COMPARE-CELL, 06/02/99 MSP - ONE CALL PER GRID CELL.
017320*    THE OUTER EVALUATE ON CT-IX PICKS THE COLUMN PAIR (36/60/72
017330*    MONTH TERM) AND THE INNER EVALUATE ON CR-IX PICKS WHICH OF
017340*    THE TWO COLUMNS IN THAT PAIR (1% OR 5% RATE) - THIS IS A
017350*    FIXED 3-BY-2 MAPPING, NOT A GENERAL TABLE LOOKUP, BECAUSE
017360*    THE GRID HAS EXACTLY SIX CELLS AND IS NOT EXPECTED TO GROW.
017370* --------------------------------------------------------------
017380* 4310-COMPARE-CELL, 09/22/93 TDK - ONE CELL.  CALLS THE SAME
017390* PAYMENT FORMULA AS THE MAIN LOAN CALCULATION BUT AGAINST THE
017400* CANDIDATE TERM/RATE PASSED IN RATHER THAN THE LOAN'S OWN VALUES -
017410* THE LOAN'S OWN PRINCIPAL IS STILL USED, ONLY TERM AND RATE VARY
017420* ACROSS THE SIX CELLS.
017430* --------------------------------------------------------------
017440 4310-COMPARE-CELL.
017450     MOVE COMPARE-TERM (CT-IX)    TO W-CALC-TERM.
017460     MOVE COMPARE-RATE (CR-IX)    TO W-CALC-RATE.
017470     PERFORM 3000-CALC-MONTHLY-PMT THRU 3000-EXIT.
017480     EVALUATE CT-IX
017490         WHEN 1
017500             EVALUATE CR-IX
017510                 WHEN 1 MOVE W-CALC-PAYMENT TO OC-PMT-1
017520                 WHEN 2 MOVE W-CALC-PAYMENT TO OC-PMT-2
017530             END-EVALUATE
017540         WHEN 2
017550             EVALUATE CR-IX
017560                 WHEN 1 MOVE W-CALC-PAYMENT TO OC-PMT-3
017570                 WHEN 2 MOVE W-CALC-PAYMENT TO OC-PMT-4
017580             END-EVALUATE
017590         WHEN 3
017600             EVALUATE CR-IX
017610                 WHEN 1 MOVE W-CALC-PAYMENT TO OC-PMT-5
017620                 WHEN 2 MOVE W-CALC-PAYMENT TO OC-PMT-6
017630             END-EVALUATE
017640     END-EVALUATE.
017650 4310-EXIT.
017660     EXIT.
017670
017680* --------------------------------------------------------------
017690* CONTROL-BREAK SUBTOTALS BY LOAN TYPE.
017700* --------------------------------------------------------------
017710* 5000-TYPE-SUBTOTALS NOTE - THIS IS THE PARAGRAPH THAT ACTUALLY
017720* PRINTS THE CONTROL BREAK - IT RUNS EXACTLY ONCE, AT END OF FILE,
017730* AND WALKS THE FIXED 3-SLOT TYPE-TOTAL-TABLE LOADED DURING THE
017740* MAIN PASS BY 2720-TYPE-ACCUM RATHER THAN TESTING FOR A CHANGE
017750* OF KEY ON THE INCOMING RECORDS - SEE THE NOTE AT 2720 ABOVE FOR
017760* WHY THIS SHOP MOVED AWAY FROM A CLASSIC SORT-DRIVEN BREAK.
017770* --------------------------------------------------------------
017780* 5000-TYPE-SUBTOTALS, 06/14/87 RJL - PRINTS THE THREE CONTROL-
017790* BREAK LINES (PERSONAL, AUTO, MORTGAGE) FROM TYPE-TOTAL-TABLE, IN
017800* THAT FIXED ORDER REGARDLESS OF WHICH TYPES ACTUALLY APPEARED IN
017810* THE INPUT - A TYPE WITH ZERO LOANS STILL PRINTS A ZERO LINE SO
017820* THE REPORT ALWAYS HAS THE SAME SHAPE FOR WHOEVER IS READING IT.
017830* --------------------------------------------------------------
017840 5000-TYPE-SUBTOTALS.
017850     WRITE PRTLINE FROM GRANDTOTAL-TITLE
017860         AFTER ADVANCING PAGE.
017870     PERFORM 5100-PRINT-TYPE-LINE THRU 5100-EXIT
017880         VARYING TT-IX FROM 1 BY 1
017890         UNTIL TT-IX > 3.
017900 5000-EXIT.
017910     EXIT.
017920
017930*    5100-PRINT-TYPE-LINE SKIPS ANY SLOT WHOSE COUNT IS STILL
017940*    ZERO - A PORTFOLIO WITH NO AUTO LOANS ON IT AT ALL SIMPLY
017950*    PRINTS TWO SUBTOTAL LINES, NOT THREE WITH ONE SHOWING ALL
017960*    ZEROS.  THIS MATCHES HOW THE SHOP HAS ALWAYS WANTED ITS
017970*    CONTROL-BREAK REPORTS TO LOOK - NO BLANK/ZERO ROWS FOR TYPES
017980*    THAT SIMPLY DID NOT APPEAR ON THIS RUN.
017990* --------------------------------------------------------------
018000* 5100-PRINT-TYPE-LINE, 06/14/87 RJL - ONE SUBTOTAL LINE.  CALLED
018010* THREE TIMES FROM 5000 WITH THE SUBSCRIPT ALREADY SET.
018020* --------------------------------------------------------------
018030 5100-PRINT-TYPE-LINE.
018040     IF TT-COUNT (TT-IX) > ZERO
018050         EVALUATE TT-TYPE-CODE (TT-IX)
018060             WHEN 'P' MOVE 'PERSONAL' TO OT-TYPE
018070             WHEN 'A' MOVE 'AUTO'     TO OT-TYPE
018080             WHEN 'M' MOVE 'MORTGAGE' TO OT-TYPE
018090         END-EVALUATE
018100         MOVE TT-COUNT (TT-IX)        TO OT-COUNT
018110         MOVE TT-PRINCIPAL (TT-IX)    TO OT-PRINCIPAL
018120         MOVE TT-INTEREST (TT-IX)     TO OT-INTEREST
018130         WRITE PRTLINE FROM TYPE-SUBTOTAL-LINE
018140             AFTER ADVANCING 2 LINES
018150     END-IF.
018160 5100-EXIT.
018170     EXIT.
018180
018190* --------------------------------------------------------------
018200* FINAL PORTFOLIO TOTALS.
018210* --------------------------------------------------------------
018220* 9100-GRAND-TOTALS NOTE - OG-READ MINUS OG-PROC SHOULD ALWAYS
018230* EQUAL OG-ERR ON THE PRINTED TOTALS LINE; THIS HAS BEEN TRUE ON
018240* EVERY RUN SINCE THE PROGRAM WAS WRITTEN AND IS A QUICK SANITY
018250* CHECK OPERATIONS CAN DO BY EYE WITHOUT ANY SPECIAL TOOLING WHEN
018260* REVIEWING THE JOB OUTPUT EACH MORNING.
018270 9100-GRAND-TOTALS.
018280     MOVE C-LOANS-READ            TO OG-READ.
018290     MOVE C-LOANS-PROC            TO OG-PROC.
018300     MOVE C-ERR-CTR                TO OG-ERR.
018310     WRITE PRTLINE FROM GRANDTOTAL-LINE-1
018320         AFTER ADVANCING 3 LINES.
018330
018340*    PORTFOLIO PRINCIPAL/INTEREST/MONTHLY-PAYMENT TOTALS BELOW ARE
018350*    ACCUMULATED ACROSS ALL THREE LOAN TYPES TOGETHER BY
018360*    2720-TYPE-ACCUM - THEY ARE NOT THE SUM OF THE THREE TYPE-
018370*    SUBTOTAL LINES PRINTED ABOVE, THOUGH THEY SHOULD ALWAYS AGREE
018380*    WITH THAT SUM SINCE BOTH ARE DERIVED FROM THE SAME PER-LOAN
018390*    ADD STATEMENTS IN THE SAME PARAGRAPH.
018400     MOVE C-TOT-PRINCIPAL          TO OG-PRINCIPAL.
018410     MOVE C-TOT-INTEREST           TO OG-INTEREST.
018420     MOVE C-TOT-MONTHLY-PMT        TO OG-MO-PMT.
018430     WRITE PRTLINE FROM GRANDTOTAL-LINE-2
018440         AFTER ADVANCING 2 LINES.
018450 9100-EXIT.
018460     EXIT.
018470
018480     COPY LNCALC.
