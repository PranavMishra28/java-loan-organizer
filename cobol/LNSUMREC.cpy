000100*****************************************************************
000110*                                                               *
000120*   L N S U M R E C   --   LOAN SUMMARY OUTPUT RECORD LAYOUT    *
000130*                                                               *
000140*   ONE ENTRY WRITTEN TO LOAN-SUMMARY FOR EACH LOAN THAT PASSES *
000150*   VALIDATION.  CARRIES THE HEADLINE NUMBERS FOR THE LOAN PLUS *
000160*   THE TYPE-SPECIFIC FIELDS (MORTGAGE LTV/PMI/EQUITY, AUTO     *
000170*   DEPRECIATED VALUE/UNDERWATER) SO DOWNSTREAM REPORTING OR    *
000180*   SERVICING JOBS DO NOT NEED TO RE-DERIVE THEM.               *
000190*                                                               *
000200*****************************************************************
000210*
000220* CHANGE LOG
000230*   02/03/87  RJL   ORIGINAL LAYOUT.
000240*   11/20/90  TDK   ADDED TOTAL-MONTHLY-PAYMENT FOR ESCROW.
000250*   08/09/94  TDK   ADDED CURRENT-ASSET-VALUE/UNDERWATER-FLAG.
000260*   06/02/99  MSP   ADDED EXTRA-PAYMENT-SAVINGS, REQUEST #6140.
000270*
000280 01  LN-SUMMARY-REC.
000290     05  S-LOAN-ID               PIC X(8).
000300     05  S-LOAN-NAME             PIC X(20).
000310     05  S-LOAN-TYPE             PIC X(1).
000320     05  S-MONTHLY-PAYMENT       PIC S9(9)V99.
000330     05  S-TOTAL-MONTHLY-PMT     PIC S9(9)V99.
000340     05  S-TOTAL-INTEREST        PIC S9(9)V99.
000350     05  S-TOTAL-COST            PIC S9(11)V99.
000360     05  S-REMAINING-BALANCE     PIC S9(9)V99.
000370     05  S-EXTRA-PMT-SAVINGS     PIC S9(9)V99.
000380     05  S-LTV-RATIO             PIC 9V9(4).
000390     05  S-PMI-REQUIRED          PIC X(1).
000400         88  PMI-IS-REQUIRED     VALUE 'Y'.
000410     05  S-EQUITY                PIC S9(9)V99.
000420     05  S-CURRENT-ASSET-VALUE   PIC S9(9)V99.
000430     05  S-UNDERWATER-FLAG       PIC X(1).
000440         88  LOAN-IS-UNDERWATER  VALUE 'Y'.
000450     05  FILLER                  PIC X(24).
000460
000470*****************************************************************
000480*   S-SORT-KEY-R - ALTERNATE VIEW OF THE ID/NAME/TYPE BLOCK     *
000490*   USED BY THE PORTFOLIO EXTRACT JOB WHEN IT RE-KEYS THE       *
000500*   SUMMARY FILE FOR THE SERVICING DEPARTMENT.  REQUEST #6140.  *
000510*****************************************************************
000520 01  S-SORT-KEY-R REDEFINES LN-SUMMARY-REC.
000530     05  S-SORT-KEY              PIC X(29).
000540     05  FILLER                  PIC X(121).
