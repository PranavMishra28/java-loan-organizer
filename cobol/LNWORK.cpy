000100*****************************************************************
000110*                                                               *
000120*   L N W O R K   --   LOAN ORGANIZER COMMON WORK AREA          *
000130*                                                               *
000140*   COUNTERS, SWITCHES, EDIT PICTURES AND CONTROL-BREAK/        *
000150*   COMPARISON TABLES SHARED BY THE LOAN ORGANIZER BATCH RUN.   *
000160*                                                               *
000170*****************************************************************
000180*
000190* CHANGE LOG
000200*   02/03/87  RJL   ORIGINAL WORK AREA.
000210*   11/20/90  TDK   ADDED MORTGAGE/AUTO CALCULATION HOLD AREA.
000220*   08/09/94  TDK   ADDED 3-SLOT TYPE-TOTAL TABLE FOR CONTROL
000230*                   BREAK WHEN INPUT IS NOT TYPE-SEQUENCED.
000240*   06/02/99  MSP   ADDED COMPARE-TERM-TABLE/COMPARE-RATE-TABLE
000250*                   FOR THE TERM/RATE COMPARISON REPORT.
000260*   04/17/01  PJH   ADDED W-AUDIT-MONTHS SCHEDULE CROSS-FOOT.
000270*   09/30/02  PJH   ADDED LOAN-HOLD-TABLE FOR THE COMPARISON
000280*                   SECTION PASS.  REQUEST #6140.
000290*   07/14/03  PJH   ADDED FILLER TO CLOSE OUT EVERY 01-LEVEL GROUP
000300*                   PER SHOP STANDARD.  NO FUNCTIONAL CHANGE.
000310*   02/19/04  PJH   REMOVED UNUSED C-TYPE-IX.  PULLED W-AUDIT-DIFF
000320*                   OUT TO A 77-LEVEL - IT IS A STANDALONE SCRATCH
000330*                   COUNTER, NOT PART OF THE CALC HOLD AREA.  ADDED
000340*                   W-COST-DIFF-ABS FOR THE SIGNED COST-COMPARE FIX,
000350*                   REQUEST #6201.
000360*   02/19/04  PJH   REMOVED UNUSED H-LOAN-TYPE.  THE CONTROL BREAK
000370*                   WAS ACTUALLY BUILT AGAINST TYPE-TOTAL-TABLE'S
000380*                   3-SLOT LOOKUP, NOT A HOLD FIELD - THIS WAS LEFT
000390*                   OVER FROM THE ORIGINAL DESIGN SKETCH AND NEVER
000400*                   WIRED IN.  SAME CLEANUP AS C-TYPE-IX ABOVE.
000410*
000420 01  WORK-AREA.
000430     05  C-LOANS-READ            PIC 9(7)  VALUE ZERO COMP.
000440     05  C-LOANS-PROC            PIC 9(7)  VALUE ZERO COMP.
000450     05  C-ERR-CTR               PIC 9(7)  VALUE ZERO COMP.
000460     05  C-PCTR                  PIC 99    VALUE ZERO COMP.
000470     05  MORE-RECS                PIC XXX   VALUE 'YES'.
000480     05  ERR-SWITCH               PIC XXX   VALUE 'NO'.
000490     05  FILLER                   PIC X(10) VALUE SPACES.
000500
000510 01  PORTFOLIO-TOTALS.
000520     05  C-TOT-PRINCIPAL          PIC S9(11)V99  VALUE ZERO.
000530     05  C-TOT-INTEREST           PIC S9(11)V99  VALUE ZERO.
000540     05  C-TOT-MONTHLY-PMT        PIC S9(11)V99  VALUE ZERO.
000550     05  FILLER                   PIC X(10)      VALUE SPACES.
000560
000570* --------------------------------------------------------------
000580* 3-SLOT TYPE TOTAL TABLE.  SLOT 1 = PERSONAL, 2 = AUTO,
000590* 3 = MORTGAGE.  LOADED WITH TYPE CODES AT 1000-INIT AND
000600* ACCUMULATED AT 2720-TYPE-ACCUM AS EACH LOAN IS PROCESSED.
000610* --------------------------------------------------------------
000620 01  TYPE-TOTAL-TABLE.
000630     05  TYPE-TOTAL-ENTRY OCCURS 3 TIMES
000640                           INDEXED BY TT-IX.
000650         10  TT-TYPE-CODE         PIC X(1).
000660         10  TT-COUNT             PIC 9(7)       COMP.
000670         10  TT-PRINCIPAL         PIC S9(11)V99.
000680         10  TT-INTEREST          PIC S9(11)V99.
000690         10  FILLER               PIC X(4)       VALUE SPACES.
000700
000710* --------------------------------------------------------------
000720* TERM/RATE COMPARISON TABLE.  COMPARE-TERM-TABLE HOLDS THE
000730* THREE CANDIDATE TERMS; COMPARE-RATE-TABLE THE TWO CANDIDATE
000740* ANNUAL RATES.  LOADED AT 1000-INIT, WALKED WITH A
000750* PERFORM VARYING IN 4300-COMPARE-ROW.
000760* --------------------------------------------------------------
000770 01  COMPARE-TERM-TABLE.
000780     05  COMPARE-TERM             PIC 9(3) COMP
000790                       OCCURS 3 TIMES INDEXED BY CT-IX.
000800 01  COMPARE-TERM-TABLE-R REDEFINES COMPARE-TERM-TABLE.
000810     05  COMPARE-TERM-36          PIC 9(3) COMP.
000820     05  COMPARE-TERM-60          PIC 9(3) COMP.
000830     05  COMPARE-TERM-72          PIC 9(3) COMP.
000840 01  COMPARE-RATE-TABLE.
000850     05  COMPARE-RATE             PIC 9V9(5)
000860                       OCCURS 2 TIMES INDEXED BY CR-IX.
000870 01  W-REF-TERM                   PIC 9(3)       VALUE 60 COMP.
000880 01  W-REF-RATE                   PIC 9V9(5)     VALUE 0.05000.
000890
000900* --------------------------------------------------------------
000910* LOAN ACCOUNT CORE WORK FIELDS - AMORTIZATION, SAVINGS, AND
000920* REMAINING-BALANCE CALCULATIONS (LNCALC.CPY PARAGRAPHS).
000930* --------------------------------------------------------------
000940 01  CALC-WORK-AREA.
000950     05  W-CALC-PRINCIPAL         PIC S9(9)V99    COMP-3.
000960     05  W-CALC-RATE              PIC 9V9(5)       VALUE ZERO.
000970     05  W-CALC-TERM              PIC 9(3)        COMP.
000980     05  W-CALC-PAYMENT           PIC S9(9)V9(4)  COMP-3.
000990     05  W-CALC-TOTAL-INT         PIC S9(9)V9(4)  COMP-3.
001000     05  W-CALC-TOTAL-COST        PIC S9(11)V9(4) COMP-3.
001010     05  W-CALC-MAXPMT            PIC S9(9)V99    COMP-3.
001020     05  W-FINAL-MONTH-SW         PIC X            VALUE 'N'.
001030     05  W-ELAPSED-MONTHS         PIC 9(3)        COMP.
001040     05  W-SAVINGS-AMT            PIC S9(9)V9(4)  COMP-3.
001050     05  W-MONTHLY-RATE           PIC S9V9(9)     COMP-3.
001060     05  W-BALANCE                PIC S9(11)V9(4) COMP-3.
001070     05  W-PAYMENT                PIC S9(9)V9(4)  COMP-3.
001080     05  W-INTEREST-PART          PIC S9(9)V9(4)  COMP-3.
001090     05  W-PRINCIPAL-PART         PIC S9(9)V9(4)  COMP-3.
001100     05  W-MONTH-IX               PIC 9(3)        COMP.
001110     05  W-DENOM-FACTOR           PIC S9V9(9)     COMP-3.
001120     05  W-EXTRA-PMT              PIC S9(9)V99    COMP-3.
001130     05  W-EXTRA-BALANCE          PIC S9(11)V9(4) COMP-3.
001140     05  W-EXTRA-INTEREST         PIC S9(9)V9(4)  COMP-3.
001150     05  W-STD-INTEREST-TOT       PIC S9(9)V9(4)  COMP-3.
001160     05  W-EXT-INTEREST-TOT       PIC S9(9)V9(4)  COMP-3.
001170     05  W-AUDIT-MONTHS           PIC S9(5)       COMP.
001180     05  W-AFFORD-PRINCIPAL       PIC S9(9)V9(4)  COMP-3.
001190     05  W-COST-DIFF              PIC S9(11)V99   COMP-3.
001200     05  W-COST-DIFF-BASE         PIC S9(11)V99   COMP-3.
001210     05  W-COST-DIFF-ABS          PIC S9(11)V99   COMP-3.
001220     05  FILLER                   PIC X(6)        VALUE SPACES.
001230
001240* --------------------------------------------------------------
001250* W-AUDIT-DIFF IS A STANDALONE SCRATCH COUNTER FOR THE SCHEDULE
001260* CROSS-FOOT CHECK IN 2730-AUDIT-SCHEDULE - NOT PART OF THE CALC
001270* HOLD AREA ABOVE, SO IT IS CARRIED AS A 77-LEVEL PER SHOP
001280* STANDARD FOR ONE-OFF WORK FIELDS.
001290* --------------------------------------------------------------
001300 77  W-AUDIT-DIFF                 PIC S9(9)V9(4)  COMP-3 VALUE ZERO.
001310
001320* --------------------------------------------------------------
001330* MORTGAGE/AUTO TYPE-SPECIFIC HOLD AREA.
001340* --------------------------------------------------------------
001350 01  TYPE-CALC-AREA.
001360     05  W-LTV-RATIO              PIC 9V9(4)       VALUE ZERO.
001370     05  W-EQUITY                 PIC S9(9)V99     VALUE ZERO.
001380     05  W-DEPREC-VALUE           PIC S9(9)V99     VALUE ZERO.
001390     05  W-DEPREC-YEAR-IX         PIC 9(2)         VALUE ZERO COMP.
001400     05  W-YEARS-AS-MONTHS        PIC 9(5)         VALUE ZERO COMP.
001410     05  FILLER                   PIC X(6)         VALUE SPACES.
001420
001430* --------------------------------------------------------------
001440* RUN DATE - ACCEPT FROM DATE RETURNS A 2-DIGIT YEAR.  CENTURY
001450* IS WINDOWED AT 1000-INIT (Y2K FIX, REQUEST #6002, 01/05/99).
001460* --------------------------------------------------------------
001470 01  SYS-DATE.
001480     05  I-YY                     PIC 9(2).
001490     05  I-MONTH                  PIC 9(2).
001500     05  I-DAY                    PIC 9(2).
001510     05  FILLER                   PIC X(2)   VALUE SPACES.
001520 01  SYS-DATE-CCYY.
001530     05  I-CENTURY                 PIC 9(2)   VALUE ZERO.
001540     05  I-YY-OUT                  PIC 9(2)   VALUE ZERO.
001550     05  FILLER                    PIC X(2)   VALUE SPACES.
001560
001570* --------------------------------------------------------------
001580* CURRENCY, PERCENT AND DATE EDIT PICTURES - LOAN CALCULATOR
001590* UTILITY FORMATTING RULES.
001600* --------------------------------------------------------------
001610 01  EDIT-AREA.
001620     05  O-CURRENCY-9             PIC $Z,ZZZ,ZZ9.99.
001630     05  O-CURRENCY-11            PIC $ZZ,ZZZ,ZZZ,ZZ9.99.
001640     05  O-PERCENT                PIC ZZ9.99.
001650     05  O-RATIO                  PIC 9.9999.
001660     05  O-DATE-MMDDYYYY          PIC X(10).
001670     05  FILLER                   PIC X(4)   VALUE SPACES.
001680
001690* --------------------------------------------------------------
001700* SCRATCH FIELDS FOR THE 3800-3820 FORMAT PARAGRAPHS AND FOR
001710* 3700-CALC-COST-COMPARE - CALLER LOADS THESE BEFORE THE PERFORM.
001720* --------------------------------------------------------------
001730 01  W-FMT-AMOUNT-9               PIC S9(9)V99    COMP-3.
001740 01  W-FMT-AMOUNT-11              PIC S9(11)V99   COMP-3.
001750 01  W-FMT-RATE                   PIC 9V9(5)      VALUE ZERO.
001760
001770* --------------------------------------------------------------
001780* IN-MEMORY LOAN HOLDING TABLE - BUFFERS EACH VALID LOAN'S KEY
001790* FIGURES DURING THE MAIN DETAIL PASS SO THE TERM/RATE
001800* COMPARISON SECTION CAN WALK THEM AGAIN AFTER THE WHOLE FILE
001810* HAS BEEN READ.  REQUEST #6140.
001820* --------------------------------------------------------------
001830 01  LOAN-HOLD-TABLE.
001840     05  LH-COUNT                 PIC 9(4)        VALUE ZERO COMP.
001850     05  LOAN-HOLD-ENTRY OCCURS 200 TIMES
001860                           INDEXED BY LH-IX.
001870         10  LH-LOAN-ID            PIC X(8).
001880         10  LH-PRINCIPAL          PIC S9(9)V99    COMP-3.
001890         10  LH-RATE               PIC 9V9(5).
001900         10  LH-TERM               PIC 9(3)        COMP.
001910         10  LH-OWN-PAYMENT        PIC S9(9)V9(4)  COMP-3.
001920         10  LH-OWN-TOTAL-COST     PIC S9(11)V9(4) COMP-3.
001930         10  FILLER                PIC X(6)        VALUE SPACES.
