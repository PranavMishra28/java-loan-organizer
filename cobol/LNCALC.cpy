000100*****************************************************************
000110*                                                               *
000120*   L N C A L C   --   LOAN CALCULATOR UTILITY PARAGRAPHS       *
000130*                                                               *
000140*   STATELESS LOAN MATH, COPIED INTO THE PROCEDURE DIVISION OF  *
000150*   LNORG01 AND PERFORMED AS SUBROUTINES.  NONE OF THESE         *
000160*   PARAGRAPHS OPEN, READ OR WRITE A FILE - THEY WORK ONLY ON   *
000170*   THE CALC-WORK-AREA FIELDS IN LNWORK.  ALL RATES ARE ANNUAL  *
000180*   UNTIL DIVIDED TO MONTHLY IN 3000-CALC-MONTHLY-PMT.          *
000190*                                                               *
000200*****************************************************************
000210*
000220* CHANGE LOG
000230*   02/03/87  RJL   ORIGINAL PAYMENT/INTEREST/COST FORMULAS.
000240*   11/20/90  TDK   ADDED 3200-CALC-AMORT-MONTH FOR SCHEDULE AND
000250*                   REMAINING-BALANCE USE.
000260*   08/09/94  TDK   ADDED 3400-CALC-EXTRA-SAVINGS.
000270*   06/02/99  MSP   ADDED 3500/3600/3700 MONTHS-TO-PAYOFF,
000280*                   AFFORDABLE-PRINCIPAL, COST-COMPARE. REQUEST
000290*                   #6140.  MONTHS-TO-PAYOFF USES SIMULATION,
000300*                   NOT LOGARITHMS - AVOIDS THE ROUND-OFF DRIFT
000310*                   WE SAW ON THE OLD FLOATING-POINT LIBRARY.
000320*   04/17/01  PJH   ADDED FORMAT PARAGRAPHS FOR REPORT EDIT.
000330*
000340* --------------------------------------------------------------
000350* 3000-CALC-MONTHLY-PMT
000360*   IN:  W-CALC-PRINCIPAL, W-CALC-RATE, W-CALC-TERM
000370*   OUT: W-MONTHLY-RATE, W-DENOM-FACTOR, W-CALC-PAYMENT
000380*
000390*   PMT = P * r / (1 - (1+r)**(-n))
000400* --------------------------------------------------------------
000410 3000-CALC-MONTHLY-PMT.
000420     COMPUTE W-MONTHLY-RATE ROUNDED = W-CALC-RATE / 12.
000430     PERFORM 3010-CALC-DENOM-FACTOR THRU 3010-EXIT.
000440     COMPUTE W-CALC-PAYMENT ROUNDED =
000450             (W-CALC-PRINCIPAL * W-MONTHLY-RATE) / W-DENOM-FACTOR.
000460 3000-EXIT.
000470     EXIT.
000480
000490 3010-CALC-DENOM-FACTOR.
000500     COMPUTE W-DENOM-FACTOR ROUNDED =
000510             1 - (1 / ((1 + W-MONTHLY-RATE) ** W-CALC-TERM)).
000520 3010-EXIT.
000530     EXIT.
000540
000550* --------------------------------------------------------------
000560* 3100-CALC-TOTAL-INT-COST
000570*   IN:  W-CALC-PAYMENT, W-CALC-TERM, W-CALC-PRINCIPAL
000580*   OUT: W-CALC-TOTAL-COST, W-CALC-TOTAL-INT
000590* --------------------------------------------------------------
000600 3100-CALC-TOTAL-INT-COST.
000610     COMPUTE W-CALC-TOTAL-COST ROUNDED =
000620             W-CALC-PAYMENT * W-CALC-TERM.
000630     COMPUTE W-CALC-TOTAL-INT ROUNDED =
000640             W-CALC-TOTAL-COST - W-CALC-PRINCIPAL.
000650 3100-EXIT.
000660     EXIT.
000670
000680* --------------------------------------------------------------
000690* 3200-CALC-AMORT-MONTH - ONE MONTH OF AMORTIZATION.
000700*   IN:  W-BALANCE, W-MONTH-IX, W-CALC-TERM, W-CALC-PAYMENT,
000710*        W-MONTHLY-RATE
000720*   OUT: W-PAYMENT, W-PRINCIPAL-PART, W-INTEREST-PART, W-BALANCE
000730*
000740*   FINAL MONTH FORCES PRINCIPAL-PART TO THE REMAINING BALANCE
000750*   SO THE SCHEDULE ENDS AT EXACTLY ZERO.
000760* --------------------------------------------------------------
000770 3200-CALC-AMORT-MONTH.
000780     COMPUTE W-INTEREST-PART ROUNDED = W-BALANCE * W-MONTHLY-RATE.
000790     IF W-MONTH-IX NOT < W-CALC-TERM
000800         MOVE W-BALANCE         TO W-PRINCIPAL-PART
000810         COMPUTE W-PAYMENT = W-PRINCIPAL-PART + W-INTEREST-PART
000820         MOVE ZERO              TO W-BALANCE
000830     ELSE
000840         COMPUTE W-PRINCIPAL-PART =
000850                 W-CALC-PAYMENT - W-INTEREST-PART
000860         MOVE W-CALC-PAYMENT    TO W-PAYMENT
000870         COMPUTE W-BALANCE = W-BALANCE - W-PRINCIPAL-PART
000880         IF W-BALANCE < ZERO
000890             MOVE ZERO          TO W-BALANCE
000900         END-IF
000910     END-IF.
000920 3200-EXIT.
000930     EXIT.
000940
000950* --------------------------------------------------------------
000960* 3300-CALC-REMAIN-BALANCE - BALANCE AFTER W-ELAPSED-MONTHS
000970* PAYMENTS.  CALLER MUST HAVE W-CALC-PAYMENT AND W-MONTHLY-RATE
000980* ALREADY SET FROM 3000-CALC-MONTHLY-PMT.
000990*   IN:  W-CALC-PRINCIPAL, W-CALC-TERM, W-ELAPSED-MONTHS
001000*   OUT: W-BALANCE
001010* --------------------------------------------------------------
001020 3300-CALC-REMAIN-BALANCE.
001030     IF W-ELAPSED-MONTHS NOT > ZERO
001040         MOVE W-CALC-PRINCIPAL  TO W-BALANCE
001050     ELSE
001060         IF W-ELAPSED-MONTHS NOT < W-CALC-TERM
001070             MOVE ZERO          TO W-BALANCE
001080         ELSE
001090             MOVE W-CALC-PRINCIPAL TO W-BALANCE
001100             PERFORM 3200-CALC-AMORT-MONTH THRU 3200-EXIT
001110                 VARYING W-MONTH-IX FROM 1 BY 1
001120                 UNTIL W-MONTH-IX > W-ELAPSED-MONTHS
001130         END-IF
001140     END-IF.
001150 3300-EXIT.
001160     EXIT.
001170
001180* --------------------------------------------------------------
001190* 3400-CALC-EXTRA-SAVINGS - INTEREST SAVED BY ADDING
001200* W-EXTRA-PMT TO EVERY MONTHLY PAYMENT.  CALLER MUST HAVE
001210* W-CALC-TOTAL-INT (STANDARD SCHEDULE) ALREADY COMPUTED.
001220*   IN:  W-CALC-PRINCIPAL, W-CALC-TERM, W-MONTHLY-RATE,
001230*        W-CALC-PAYMENT, W-EXTRA-PMT, W-CALC-TOTAL-INT
001240*   OUT: W-SAVINGS-AMT
001250* --------------------------------------------------------------
001260 3400-CALC-EXTRA-SAVINGS.
001270     MOVE W-CALC-PRINCIPAL      TO W-EXTRA-BALANCE.
001280     MOVE ZERO                  TO W-EXT-INTEREST-TOT.
001290     PERFORM 3410-EXTRA-STEP THRU 3410-EXIT
001300         VARYING W-MONTH-IX FROM 1 BY 1
001310         UNTIL W-MONTH-IX > W-CALC-TERM
001320            OR W-EXTRA-BALANCE NOT > ZERO.
001330     COMPUTE W-SAVINGS-AMT ROUNDED =
001340             W-CALC-TOTAL-INT - W-EXT-INTEREST-TOT.
001350 3400-EXIT.
001360     EXIT.
001370
001380 3410-EXTRA-STEP.
001390     COMPUTE W-EXTRA-INTEREST ROUNDED =
001400             W-EXTRA-BALANCE * W-MONTHLY-RATE.
001410     ADD W-EXTRA-INTEREST TO W-EXT-INTEREST-TOT.
001420     COMPUTE W-PRINCIPAL-PART =
001430             (W-CALC-PAYMENT + W-EXTRA-PMT) - W-EXTRA-INTEREST.
001440     IF W-PRINCIPAL-PART > W-EXTRA-BALANCE
001450         MOVE W-EXTRA-BALANCE   TO W-PRINCIPAL-PART
001460     END-IF.
001470     COMPUTE W-EXTRA-BALANCE = W-EXTRA-BALANCE - W-PRINCIPAL-PART.
001480 3410-EXIT.
001490     EXIT.
001500
001510* --------------------------------------------------------------
001520* 3500-CALC-MONTHS-PAYOFF - HOW MANY MONTHS TO PAY OFF
001530* W-CALC-PRINCIPAL AT W-MONTHLY-RATE WITH A FLAT PAYMENT OF
001540* W-CALC-MAXPMT.  RETURNS -1 IF THE PAYMENT NEVER COVERS THE
001550* FIRST MONTH'S INTEREST, 0 IF THERE IS NOTHING TO PAY OFF.
001560*   IN:  W-CALC-PRINCIPAL, W-MONTHLY-RATE, W-CALC-MAXPMT
001570*   OUT: W-AUDIT-MONTHS
001580* --------------------------------------------------------------
001590 3500-CALC-MONTHS-PAYOFF.
001600     IF W-CALC-PRINCIPAL NOT > ZERO OR W-CALC-MAXPMT NOT > ZERO
001610         MOVE ZERO              TO W-AUDIT-MONTHS
001620     ELSE
001630         COMPUTE W-AUDIT-DIFF ROUNDED =
001640                 W-CALC-PRINCIPAL * W-MONTHLY-RATE
001650         IF W-CALC-MAXPMT NOT > W-AUDIT-DIFF
001660             MOVE -1            TO W-AUDIT-MONTHS
001670         ELSE
001680             MOVE W-CALC-PRINCIPAL TO W-BALANCE
001690             MOVE ZERO          TO W-AUDIT-MONTHS
001700             PERFORM 3510-PAYOFF-STEP THRU 3510-EXIT
001710                 VARYING W-AUDIT-MONTHS FROM 1 BY 1
001720                 UNTIL W-BALANCE NOT > ZERO
001730                    OR W-AUDIT-MONTHS > 9999
001740         END-IF
001750     END-IF.
001760 3500-EXIT.
001770     EXIT.
001780
001790 3510-PAYOFF-STEP.
001800     COMPUTE W-INTEREST-PART ROUNDED = W-BALANCE * W-MONTHLY-RATE.
001810     COMPUTE W-PRINCIPAL-PART = W-CALC-MAXPMT - W-INTEREST-PART.
001820     IF W-PRINCIPAL-PART > W-BALANCE
001830         MOVE W-BALANCE         TO W-PRINCIPAL-PART
001840     END-IF.
001850     COMPUTE W-BALANCE = W-BALANCE - W-PRINCIPAL-PART.
001860 3510-EXIT.
001870     EXIT.
001880
001890* --------------------------------------------------------------
001900* 3600-CALC-AFFORD-PRINCIPAL - LARGEST PRINCIPAL A BORROWER
001910* COULD CARRY AT W-CALC-MAXPMT, W-MONTHLY-RATE, W-CALC-TERM.
001920* CALLER MUST HAVE W-DENOM-FACTOR CURRENT FOR THIS RATE/TERM
001930* (PERFORM 3010-CALC-DENOM-FACTOR THRU 3010-EXIT FIRST).
001940*   IN:  W-CALC-MAXPMT, W-MONTHLY-RATE, W-DENOM-FACTOR
001950*   OUT: W-AFFORD-PRINCIPAL
001960* --------------------------------------------------------------
001970 3600-CALC-AFFORD-PRINCIPAL.
001980     COMPUTE W-AFFORD-PRINCIPAL ROUNDED =
001990             W-CALC-MAXPMT / (W-MONTHLY-RATE / W-DENOM-FACTOR).
002000 3600-EXIT.
002010     EXIT.
002020
002030* --------------------------------------------------------------
002040* 3700-CALC-COST-COMPARE - DIFFERENCE BETWEEN TWO ALREADY-
002050* COMPUTED TOTAL COSTS.  POSITIVE W-COST-DIFF MEANS THE SECOND
002060* COST (W-CALC-TOTAL-COST) IS THE CHEAPER OF THE TWO.
002070*   IN:  W-COST-DIFF-BASE (FIRST LOAN'S TOTAL COST),
002080*        W-CALC-TOTAL-COST (SECOND LOAN'S TOTAL COST)
002090*   OUT: W-COST-DIFF, W-COST-DIFF-ABS
002100*   02/19/04 PJH - ADDED W-COST-DIFF-ABS SO THE COMPARISON REPORT
002110*   CAN PRINT A MAGNITUDE WITH A CHEAPER-BY LABEL INSTEAD OF
002120*   LETTING THE UNSIGNED REPORT PICTURE DROP THE SIGN.  REQ #6201.
002130* --------------------------------------------------------------
002140 3700-CALC-COST-COMPARE.
002150     COMPUTE W-COST-DIFF ROUNDED =
002160             W-COST-DIFF-BASE - W-CALC-TOTAL-COST.
002170     IF W-COST-DIFF < ZERO
002180         COMPUTE W-COST-DIFF-ABS ROUNDED = ZERO - W-COST-DIFF
002190     ELSE
002200         MOVE W-COST-DIFF TO W-COST-DIFF-ABS
002210     END-IF.
002220 3700-EXIT.
002230     EXIT.
002240
002250* --------------------------------------------------------------
002260* FORMATTING PARAGRAPHS - LOAN CALCULATOR UTILITY EDIT RULES.
002270* --------------------------------------------------------------
002280 3800-FORMAT-CURRENCY-9.
002290     MOVE W-FMT-AMOUNT-9        TO O-CURRENCY-9.
002300 3800-EXIT.
002310     EXIT.
002320
002330 3810-FORMAT-CURRENCY-11.
002340     MOVE W-FMT-AMOUNT-11       TO O-CURRENCY-11.
002350 3810-EXIT.
002360     EXIT.
002370
002380 3820-FORMAT-PERCENT.
002390     COMPUTE O-PERCENT ROUNDED = W-FMT-RATE * 100.
002400 3820-EXIT.
002410     EXIT.
002420
002430 3830-FORMAT-DATE.
002440     MOVE I-START-MM            TO O-DATE-MMDDYYYY (1:2).
002450     MOVE '/'                   TO O-DATE-MMDDYYYY (3:1).
002460     MOVE I-START-DD            TO O-DATE-MMDDYYYY (4:2).
002470     MOVE '/'                   TO O-DATE-MMDDYYYY (6:1).
002480     MOVE I-START-CCYY          TO O-DATE-MMDDYYYY (7:4).
002490 3830-EXIT.
002500     EXIT.
