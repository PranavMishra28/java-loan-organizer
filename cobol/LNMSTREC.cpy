000100*****************************************************************
000110*                                                               *
000120*   L N M S T R E C   --   LOAN MASTER RECORD LAYOUT            *
000130*                                                               *
000140*   ONE ENTRY PER LOAN ON THE LOAN PORTFOLIO MASTER FILE.       *
000150*   FILE IS EXPECTED TO BE IN LOAN-TYPE SEQUENCE (P/A/M) SO     *
000160*   THE CONTROL BREAK IN THE ORGANIZER CAN SUBTOTAL BY TYPE     *
000170*   WITHOUT A SORT STEP.  SEE LNORG01 PARAGRAPH 2700-TYPE-ACCUM.*
000180*                                                               *
000190*****************************************************************
000200*
000210* CHANGE LOG
000220*   06/14/84  RJL   ORIGINAL LAYOUT - PERSONAL LOANS ONLY.
000230*   02/03/87  RJL   ADDED ASSET-VALUE/DOWN-PAYMENT FOR AUTO
000240*                   AND MORTGAGE LOAN TYPES.
000250*   11/20/90  TDK   ADDED ESCROW-FLAG/ESCROW-AMOUNT, MORTGAGE
000260*                   ESCROW BILLING TIE-IN REQUEST #4417.
000270*   08/09/94  TDK   ADDED NEW-VEHICLE-FLAG/VEHICLE-AGE-YEARS FOR
000280*                   AUTO DEPRECIATION SCHEDULE, REQUEST #5186.
000290*   01/05/99  MSP   Y2K - START-DATE CONFIRMED FULL CCYY, NO
000300*                   WINDOWING NEEDED.  REQUEST #6002.
000310*   03/11/03  PJH   RECORD LENGTH REVISED FROM NOMINAL 100 TO
000320*                   106 TO COVER ALL FIELDS PLUS RESERVE.
000330*
000340 01  LN-MASTER-REC.
000350     05  I-LOAN-ID               PIC X(8).
000360     05  I-LOAN-NAME             PIC X(20).
000370     05  I-LOAN-TYPE             PIC X(1).
000380         88  VAL-LOAN-TYPE       VALUE 'P' 'A' 'M'.
000390         88  PERSONAL-LOAN       VALUE 'P'.
000400         88  AUTO-LOAN           VALUE 'A'.
000410         88  MORTGAGE-LOAN       VALUE 'M'.
000420     05  I-PRINCIPAL             PIC S9(9)V99.
000430     05  I-ANNUAL-RATE           PIC 9V9(5).
000440     05  I-TERM-MONTHS           PIC 9(3).
000450     05  I-START-DATE            PIC 9(8).
000460     05  I-START-DATE-R REDEFINES I-START-DATE.
000470         10  I-START-CCYY        PIC 9(4).
000480         10  I-START-MM          PIC 9(2).
000490         10  I-START-DD          PIC 9(2).
000500     05  I-EXTRA-PAYMENT         PIC S9(7)V99.
000510     05  I-MONTHS-ELAPSED        PIC 9(3).
000520     05  I-ASSET-VALUE           PIC S9(9)V99.
000530     05  I-DOWN-PAYMENT          PIC S9(9)V99.
000540     05  I-ESCROW-FLAG           PIC X(1).
000550         88  ESCROW-INCLUDED     VALUE 'Y'.
000560         88  ESCROW-NOT-INCLUDED VALUE 'N'.
000570     05  I-ESCROW-AMOUNT         PIC S9(7)V99.
000580     05  I-NEW-VEHICLE-FLAG      PIC X(1).
000590         88  VEHICLE-IS-NEW      VALUE 'Y'.
000600         88  VEHICLE-NOT-NEW     VALUE 'N'.
000610     05  I-VEHICLE-AGE-YEARS     PIC 9(2).
000620     05  FILLER                  PIC X(2).
