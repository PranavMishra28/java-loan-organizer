000100*****************************************************************
000110*                                                               *
000120*   L N A M T R E C   --   AMORTIZATION SCHEDULE LINE LAYOUT    *
000130*                                                               *
000140*   ONE ENTRY PER MONTH, PER LOAN, WRITTEN TO AMORT-FILE.       *
000150*   A FULL TERM SCHEDULE IS WRITTEN FOR EVERY VALID LOAN; ONLY  *
000160*   THE FIRST FIVE MONTHS ALSO APPEAR ON THE PRINTED REPORT.    *
000170*                                                               *
000180*****************************************************************
000190*
000200* CHANGE LOG
000210*   02/03/87  RJL   ORIGINAL LAYOUT.
000220*
000230 01  LN-AMORT-REC.
000240     05  A-LOAN-ID               PIC X(8).
000250     05  A-MONTH-NUMBER          PIC 9(3).
000260     05  A-PAYMENT-AMOUNT        PIC S9(9)V99.
000270     05  A-PRINCIPAL-PORTION     PIC S9(9)V99.
000280     05  A-INTEREST-PORTION      PIC S9(9)V99.
000290     05  A-REMAINING-BALANCE     PIC S9(9)V99.
000300     05  A-REMAINING-BAL-R REDEFINES A-REMAINING-BALANCE.
000310         10  A-REMAIN-WHOLE      PIC S9(9).
000320         10  A-REMAIN-CENTS      PIC 99.
000330     05  FILLER                  PIC X(25).
